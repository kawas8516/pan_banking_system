000100*****************************************************************         
000200* MAINT750.DD.CBL                                                         
000300* MASTER-FILE MAINTENANCE TRANSACTION - PAN BANKING SYSTEM                
000400* INPUT TO PANM300.  ONE TRANSACTION ADDS, UPDATES, DELETES OR            
000500* FINDS EITHER A CITIZEN OR AN ACCOUNT - SEE MAINT-ENTITY-CD.             
000600* FIXED LENGTH 132.  CITIZEN AND ACCOUNT PAYLOADS SHARE THE SAME          
000700* BYTES, ONE VIEW REDEFINING THE OTHER, LIKE THE OLD LPSXCFPB             
000800* BANKRUPTCY/ATTORNEY RECORD THIS LAYOUT REPLACES.                        
000900*****************************************************************         
001000* 2002-11-27  DLK  ORIGINAL LAYOUT - REQ 3362 (BATCH MAINTENANCE)         
001100* 2003-05-06  PNV  ADDED MAINT-ACTION-FIND FOR INQUIRY-ONLY RUNS          
001200*****************************************************************         
001300 01  CNP750-MAINT-REC.                                                    
001400     05  MAINT-ENTITY-CD                PIC X(1).                         
001500         88  MAINT-IS-CITIZEN            VALUE 'C'.                       
001600         88  MAINT-IS-ACCOUNT            VALUE 'A'.                       
001700     05  MAINT-ACTION-CD                PIC X(1).                         
001800         88  MAINT-ACTION-ADD            VALUE 'A'.                       
001900         88  MAINT-ACTION-UPDATE         VALUE 'U'.                       
002000         88  MAINT-ACTION-DELETE         VALUE 'D'.                       
002100         88  MAINT-ACTION-FIND           VALUE 'F'.                       
002200     05  MAINT-CITIZEN-DATA.                                              
002300         10  MAINT-CITZ-PAN              PIC X(10).                       
002400         10  MAINT-CITZ-NAME             PIC X(30).                       
002500         10  MAINT-CITZ-DOB              PIC X(10).                       
002600         10  MAINT-CITZ-ADDRESS          PIC X(80).                       
002700     05  MAINT-ACCOUNT-DATA REDEFINES MAINT-CITIZEN-DATA.                 
002800         10  MAINT-ACCT-NO               PIC X(12).                       
002900         10  MAINT-ACCT-PAN              PIC X(10).                       
003000         10  MAINT-ACCT-TYPE             PIC X(2).                        
003100         10  MAINT-ACCT-BALANCE          PIC S9(9)V99 COMP-3.             
003200         10  MAINT-ACCT-BRANCH           PIC X(20).                       
003300         10  MAINT-ACCT-STATUS           PIC X(1).                        
003400         10  MAINT-ACCT-OPEN-DATE        PIC X(10).                       
003500         10  MAINT-ACCT-OD-LIMIT         PIC S9(9)V99 COMP-3.             
003600         10  FILLER                      PIC X(63).                       
003700*    MAINT-ACCOUNT-DATA USES ONLY 67 OF THE 130 BYTES THE CITIZEN         
003800*    VIEW OCCUPIES - THE FILLER ABOVE SOAKS UP THE REMAINDER SO           
003900*    BOTH REDEFINITIONS LINE UP ON THE SAME 132-BYTE RECORD.              
