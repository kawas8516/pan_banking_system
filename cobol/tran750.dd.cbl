000100*****************************************************************         
000200* TRAN750.DD.CBL                                                          
000300* TRANSACTION JOURNAL RECORD - PAN BANKING SYSTEM                         
000400* APPENDED IN POSTING ORDER BY PANP100.  FIXED LENGTH 80.                 
000500* REPLACES THE OLD CNP750-TRAN-REC DISBURSEMENT/HISTORY LAYOUT -          
000600* SEE THE CHANGE LOG BELOW.                                               
000700*****************************************************************         
000800* 1991-08-11  JFT  ORIGINAL CNP750-TRAN-REC (DISBURSEMENT HIST)           
000900* 1996-03-05  RSM  ADDED T-HISTORY-2 PAYMENT SUMMARY FIELDS               
001000* 2002-11-20  DLK  RETIRED DISBURSEMENT LAYOUT, REBUILT AS THE            
001100*                  DEPOSIT/WITHDRAWAL/FEE JOURNAL FOR THE PAN             
001200*                  BANKING CONVERSION - REQ 3361                          
001300*****************************************************************         
001400 01  CNP750-TRAN-REC.                                                     
001500     05  TRAN-ID                      PIC 9(8).                           
001600     05  TRAN-ACCT-NO                  PIC X(12).                         
001700     05  TRAN-AMOUNT                   PIC S9(9)V99 COMP-3.               
001800     05  TRAN-TYPE                    PIC X(2).                           
001900         88  TRAN-IS-DEPOSIT           VALUE 'DP'.                        
002000         88  TRAN-IS-WITHDRAWAL        VALUE 'WD'.                        
002100         88  TRAN-IS-FEE               VALUE 'FE'.                        
002200     05  TRAN-DESC                    PIC X(30).                          
002300     05  TRAN-DATE                    PIC X(10).                          
002400     05  TRAN-DATE-R REDEFINES TRAN-DATE.                                 
002500         10  TRAN-DATE-YYYY            PIC X(4).                          
002600         10  FILLER                    PIC X(1).                          
002700         10  TRAN-DATE-MM              PIC X(2).                          
002800         10  FILLER                    PIC X(1).                          
002900         10  TRAN-DATE-DD              PIC X(2).                          
003000     05  TRAN-STATUS                  PIC X(1).                           
003100         88  TRAN-COMPLETED            VALUE 'C'.                         
003200         88  TRAN-PENDING              VALUE 'P'.                         
003300         88  TRAN-FAILED               VALUE 'F'.                         
003400     05  FILLER                        PIC X(11).                         
003500*    TRAN-ID/ACCT-NO/AMOUNT/TYPE/DESC/DATE/STATUS RUN 69 BYTES -          
003600*    TRAN-AMOUNT PACKED COMP-3 - THE 11-BYTE FILLER ABOVE PADS OUT        
003700*    TO THE FULL 80-BYTE JOURNAL BLOCK.                                   
