000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PANX400.                                                  
000300 AUTHOR.        P N VARMA.                                                
000400 INSTALLATION.  SITE A DATA CENTER.                                       
000500 DATE-WRITTEN.  JUNE 1995.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.      SITE A INTERNAL USE ONLY.                                 
000800*****************************************************************         
000900* PANX400 - CITIZEN/ACCOUNT EXPORT-REPORT BUILDER                         
001000* READS THE CITIZEN MASTER IN FILE ORDER.  FOR EACH CITIZEN THE           
001100* KNOWN-BAD DATES OF BIRTH ARE REPAIRED, THE FLAT ADDRESS IS              
001200* SPLIT ON COMMAS INTO STREET/CITY/STATE/POSTAL/COUNTRY, AND THE          
001300* ACCOUNT MASTER IS SCANNED FOR EVERY ACCOUNT OWNED BY THAT PAN.          
001400* A TRAILER GIVING THE CITIZEN COUNT AND EXPORT VERSION CLOSES            
001500* THE REPORT.  NOTHING IS WRITTEN BACK TO EITHER MASTER.                  
001600*****************************************************************         
001700*    CHANGE LOG                                                           
001800*---------------------------------------------------------------          
001900* DATE        WHO  REQ/TKT   DESCRIPTION                                  
002000*---------------------------------------------------------------          
002100* 1995-06-08  PNV  REQ 3455  ORIGINAL PROGRAM - CITIZEN DETAIL AND        
002200*                            ADDRESS BREAKOUT ONLY                        
002300* 1995-09-19  PNV  REQ 3468  ADDED PER-CITIZEN ACCOUNT LINES              
002400* 1998-10-02  DLK  Y2K-0091  NO CHANGE NEEDED - NO 2-DIGIT YEARS          
002500*                            STORED OR COMPARED IN THIS PROGRAM           
002600* 2001-03-15  RSM  REQ 3805  REPAIR THE TWO BAD 2002 DOB VALUES           
002700*                            KNOWN TO BE ON FILE FROM THE 1995            
002800*                            CONVERSION INSTEAD OF REJECTING THEM         
002900* 2003-05-06  PNV  REQ 3852  TRAILER NOW CARRIES EXPORT SOURCE AND        
003000*                            VERSION LITERAL FOR DOWNSTREAM MATCH         
003100* 2003-06-18  RSM  REQ 3862  UNSTRING LEFT THE LEADING SPACE AFTER        
003200*                            EACH COMMA ON THE COMPONENT - ADDRESS        
003300*                            LINE PRINTED " BANGALORE" NOT                
003400*                            "BANGALORE".  EACH COMPONENT NOW             
003500*                            LEFT-TRIMMED (C021-C029) BEFORE THE          
003600*                            UNKNOWN/INDIA DEFAULT AND PRINT MOVE.        
003700*---------------------------------------------------------------          
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     CONSOLE IS CRT                                                       
004200     C01 IS TOP-OF-FORM.                                                  
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT CITZ-FILE ASSIGN TO DYNAMIC WS-CITZ-PATH                      
004600         ORGANIZATION IS LINE SEQUENTIAL.                                 
004700     SELECT ACCT-FILE ASSIGN TO DYNAMIC WS-ACCT-PATH                      
004800         ORGANIZATION IS LINE SEQUENTIAL.                                 
004900     SELECT EXPT-RPT  ASSIGN TO DYNAMIC WS-EXPT-PATH                      
005000         ORGANIZATION IS LINE SEQUENTIAL.                                 
005100*                                                                         
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400*                                                                         
005500 FD  CITZ-FILE                                                            
005600     RECORD CONTAINS 130 CHARACTERS                                       
005700     LABEL RECORDS ARE STANDARD                                           
005800     DATA RECORD IS CITZ-REC.                                             
005900 01  CITZ-REC                     PIC X(130).                             
006000*                                                                         
006100 FD  ACCT-FILE                                                            
006200     RECORD CONTAINS 100 CHARACTERS                                       
006300     LABEL RECORDS ARE STANDARD                                           
006400     DATA RECORD IS ACCT-REC.                                             
006500 01  ACCT-REC                     PIC X(100).                             
006600*                                                                         
006700 FD  EXPT-RPT                                                             
006800     RECORD CONTAINS 132 CHARACTERS                                       
006900     LABEL RECORDS ARE STANDARD                                           
007000     DATA RECORD IS EXPT-REC.                                             
007100 01  EXPT-REC                     PIC X(132).                             
007200*                                                                         
007300 WORKING-STORAGE SECTION.                                                 
007400*                                                                         
007500 COPY CITZ750.                                                            
007600 COPY ACCT750.                                                            
007700*                                                                         
007800 01  WS-PATHS.                                                            
007900     05  WS-CITZ-PATH             PIC X(40) VALUE                         
008000         'PANCITZ.DAT'.                                                   
008100     05  WS-ACCT-PATH             PIC X(40) VALUE                         
008200         'PANACCT.DAT'.                                                   
008300     05  WS-EXPT-PATH             PIC X(40) VALUE                         
008400         'PANEXPT.RPT'.                                                   
008500     05  FILLER                   PIC X(1) VALUE SPACE.                   
008600*                                                                         
008700 01  WS-SWITCHES.                                                         
008800     05  WS-EOF-SW                PIC S9(1) COMP VALUE 0.                 
008900         88  WS-NOT-EOF            VALUE 0.                               
009000         88  WS-IS-EOF             VALUE 1.                               
009100     05  WS-EOF-ACCT-SW           PIC S9(1) COMP VALUE 0.                 
009200     05  FILLER                   PIC X(1) VALUE SPACE.                   
009300*                                                                         
009400 01  WS-TABLES.                                                           
009500     05  WS-ACCT-COUNT            PIC S9(5) COMP VALUE 0.                 
009600     05  WS-ACCT-TABLE                                                    
009700             OCCURS 1 TO 5000 TIMES                                       
009800             DEPENDING ON WS-ACCT-COUNT                                   
009900             INDEXED BY WS-ACCT-IDX.                                      
010000         10  WS-T-ACCT-REC        PIC X(100).                             
010100     05  FILLER                   PIC X(1) VALUE SPACE.                   
010200*                                                                         
010300 01  WS-COUNTERS.                                                         
010400     05  WS-CITZ-READ             PIC S9(7) COMP VALUE 0.                 
010500     05  FILLER                   PIC X(1) VALUE SPACE.                   
010600*                                                                         
010700 01  WS-WORK-FIELDS.                                                      
010800     05  WS-A-STREET              PIC X(20).                              
010900     05  WS-A-CITY                PIC X(15).                              
011000     05  WS-A-STATE               PIC X(15).                              
011100     05  WS-A-POSTAL              PIC X(10).                              
011200     05  WS-A-COUNTRY             PIC X(15).                              
011300     05  WS-A-TRIM-WORK           PIC X(20).                              
011400     05  WS-A-TRIM-SHIFT          PIC X(20).                              
011500     05  WS-A-TRIM-LEAD           PIC S9(3) COMP VALUE 0.                 
011600     05  WS-AC-TYPE               PIC X(13).                              
011700     05  WS-AC-STATUS             PIC X(8).                               
011800     05  WS-DISPLAY-COUNT         PIC ZZZ,ZZ9.                            
011900     05  FILLER                   PIC X(1) VALUE SPACE.                   
012000*                                                                         
012100 01  WS-HEAD-1.                                                           
012200     05  FILLER                   PIC X(44) VALUE SPACES.                 
012300     05  FILLER                   PIC X(24) VALUE                         
012400         'PAN BANKING DATA EXPORT'.                                       
012500     05  FILLER                   PIC X(64) VALUE SPACES.                 
012600*                                                                         
012700 01  WS-HEAD-2.                                                           
012800     05  FILLER                   PIC X(132) VALUE ALL '='.               
012900*                                                                         
013000 01  WS-CITZ-LINE.                                                        
013100     05  WS-C-PAN                 PIC X(10).                              
013200     05  FILLER                   PIC X(2) VALUE SPACES.                  
013300     05  WS-C-NAME                PIC X(30).                              
013400     05  FILLER                   PIC X(2) VALUE SPACES.                  
013500     05  WS-C-DOB                 PIC X(10).                              
013600     05  FILLER                   PIC X(78) VALUE SPACES.                 
013700*                                                                         
013800 01  WS-ADDR-LINE.                                                        
013900     05  FILLER                   PIC X(8) VALUE 'STREET: '.              
014000     05  WS-AD-STREET             PIC X(20).                              
014100     05  FILLER                   PIC X(7) VALUE ' CITY: '.               
014200     05  WS-AD-CITY               PIC X(15).                              
014300     05  FILLER                   PIC X(8) VALUE ' STATE: '.              
014400     05  WS-AD-STATE              PIC X(15).                              
014500     05  FILLER                   PIC X(9) VALUE ' POSTAL: '.             
014600     05  WS-AD-POSTAL             PIC X(10).                              
014700     05  FILLER                   PIC X(10) VALUE ' COUNTRY: '.           
014800     05  WS-AD-COUNTRY            PIC X(15).                              
014900     05  FILLER                   PIC X(15) VALUE SPACES.                 
015000*                                                                         
015100 01  WS-ACCT-LINE.                                                        
015200     05  WS-AL-NO                 PIC X(12).                              
015300     05  FILLER                   PIC X(2) VALUE SPACES.                  
015400     05  WS-AL-TYPE               PIC X(13).                              
015500     05  FILLER                   PIC X(2) VALUE SPACES.                  
015600     05  WS-AL-BALANCE            PIC ZZZ,ZZZ,ZZ9.99-.                    
015700     05  FILLER                   PIC X(2) VALUE SPACES.                  
015800     05  WS-AL-BRANCH             PIC X(20).                              
015900     05  FILLER                   PIC X(2) VALUE SPACES.                  
016000     05  WS-AL-STATUS             PIC X(8).                               
016100     05  FILLER                   PIC X(2) VALUE SPACES.                  
016200     05  WS-AL-OPEN-DATE          PIC X(10).                              
016300     05  FILLER                   PIC X(44) VALUE SPACES.                 
016400*                                                                         
016500 01  WS-SEP-LINE.                                                         
016600     05  FILLER                   PIC X(40) VALUE ALL '-'.                
016700     05  FILLER                   PIC X(92) VALUE SPACES.                 
016800*                                                                         
016900 01  WS-TRAILER-1.                                                        
017000     05  FILLER                   PIC X(44) VALUE                         
017100         'EXPORT SOURCE: PAN BANKING SYSTEM - SITE A'.                    
017200     05  FILLER                   PIC X(88) VALUE SPACES.                 
017300*                                                                         
017400 01  WS-TRAILER-2.                                                        
017500     05  FILLER                   PIC X(14) VALUE                         
017600         'RECORD COUNT: '.                                                
017700     05  WS-TR-COUNT              PIC ZZZ9.                               
017800     05  FILLER                   PIC X(114) VALUE SPACES.                
017900*                                                                         
018000 01  WS-TRAILER-3.                                                        
018100     05  FILLER                   PIC X(12) VALUE                         
018200         'VERSION: 1.0'.                                                  
018300     05  FILLER                   PIC X(120) VALUE SPACES.                
018400*                                                                         
018500 PROCEDURE DIVISION.                                                      
018600*                                                                         
018700 A010-MAIN-LINE.                                                          
018800     DISPLAY SPACES UPON CRT.                                             
018900     DISPLAY '* * * BEGIN PANX400 - EXPORT REPORT BUILDER * * *'          
019000         UPON CRT.                                                        
019100     OPEN INPUT  CITZ-FILE                                                
019200          OUTPUT EXPT-RPT.                                                
019300     PERFORM B005-LOAD-ACCT-MASTER THRU B005-EXIT.                        
019400     WRITE EXPT-REC FROM WS-HEAD-1.                                       
019500     WRITE EXPT-REC FROM WS-HEAD-2.                                       
019600     PERFORM B010-PROCESS-CITIZEN THRU B010-EXIT                          
019700         UNTIL WS-IS-EOF.                                                 
019800     PERFORM Y010-END-RUN.                                                
019900*                                                                         
020000 B005-LOAD-ACCT-MASTER.                                                   
020100     OPEN INPUT ACCT-FILE.                                                
020200     MOVE 0 TO WS-EOF-ACCT-SW.                                            
020300     PERFORM B006-READ-ONE-ACCT THRU B006-EXIT                            
020400         UNTIL WS-EOF-ACCT-SW = 1.                                        
020500     CLOSE ACCT-FILE.                                                     
020600 B005-EXIT.                                                               
020700     EXIT.                                                                
020800*                                                                         
020900 B006-READ-ONE-ACCT.                                                      
021000     ADD 1 TO WS-ACCT-COUNT.                                              
021100     READ ACCT-FILE INTO WS-T-ACCT-REC(WS-ACCT-COUNT)                     
021200         AT END                                                           
021300             SUBTRACT 1 FROM WS-ACCT-COUNT                                
021400             MOVE 1 TO WS-EOF-ACCT-SW.                                    
021500 B006-EXIT.                                                               
021600     EXIT.                                                                
021700*                                                                         
021800 B010-PROCESS-CITIZEN.                                                    
021900     READ CITZ-FILE INTO CNP750-CITZ-REC                                  
022000         AT END                                                           
022100             MOVE 1 TO WS-EOF-SW                                          
022200             GO TO B010-EXIT.                                             
022300     ADD 1 TO WS-CITZ-READ.                                               
022400     PERFORM C010-REPAIR-DOB THRU C010-EXIT.                              
022500     PERFORM C020-SPLIT-ADDRESS THRU C020-EXIT.                           
022600     PERFORM C030-WRITE-CITIZEN-DETAIL THRU C030-EXIT.                    
022700     PERFORM D010-EMIT-ACCOUNTS THRU D010-EXIT                            
022800         VARYING WS-ACCT-IDX FROM 1 BY 1                                  
022900         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.                               
023000     WRITE EXPT-REC FROM WS-SEP-LINE.                                     
023100 B010-EXIT.                                                               
023200     EXIT.                                                                
023300*                                                                         
023400*    TWO BAD DOB VALUES SURVIVED THE 1995 CONVERSION WITH THE DAY         
023500*    AND MONTH TRANSPOSED - REQ 3805 REPAIRS THEM ON THE FLY SO           
023600*    THE EXPORT NEVER CARRIES THE BAD DATE DOWNSTREAM.                    
023700 C010-REPAIR-DOB.                                                         
023800     IF CITZ-DOB = '2002-22-10'                                           
023900         MOVE '2002-10-22' TO CITZ-DOB                                    
024000     ELSE                                                                 
024100     IF CITZ-DOB = '2002-15-05'                                           
024200         MOVE '2002-05-15' TO CITZ-DOB.                                   
024300 C010-EXIT.                                                               
024400     EXIT.                                                                
024500*                                                                         
024600*    CITZ-ADDRESS IS A SINGLE FLAT COMMA-SEPARATED FIELD - SPLIT          
024700*    INTO STREET/CITY/STATE/POSTAL/COUNTRY.  A MISSING LEADING            
024800*    COMPONENT DEFAULTS TO "UNKNOWN", MISSING COUNTRY TO "INDIA".         
024900*    REQ 3862 - EACH COMPONENT IS LEFT-TRIMMED BEFORE THE DEFAULT         
025000*    CHECK SINCE THE COMMA DELIMITER LEAVES THE LEADING SPACE OF          
025100*    "CITY, STATE" STYLE ADDRESSES ON THE FRONT OF EVERY COMPONENT        
025200*    AFTER THE FIRST.                                                     
025300 C020-SPLIT-ADDRESS.                                                      
025400     MOVE SPACES TO WS-A-STREET WS-A-CITY WS-A-STATE                      
025500         WS-A-POSTAL WS-A-COUNTRY.                                        
025600     UNSTRING CITZ-ADDRESS DELIMITED BY ','                               
025700         INTO WS-A-STREET WS-A-CITY WS-A-STATE                            
025800              WS-A-POSTAL WS-A-COUNTRY.                                   
025900     PERFORM C021-TRIM-STREET  THRU C021-EXIT.                            
026000     PERFORM C022-TRIM-CITY    THRU C022-EXIT.                            
026100     PERFORM C023-TRIM-STATE   THRU C023-EXIT.                            
026200     PERFORM C024-TRIM-POSTAL  THRU C024-EXIT.                            
026300     PERFORM C025-TRIM-COUNTRY THRU C025-EXIT.                            
026400     IF WS-A-STREET = SPACES                                              
026500         MOVE 'UNKNOWN' TO WS-A-STREET.                                   
026600     IF WS-A-CITY = SPACES                                                
026700         MOVE 'UNKNOWN' TO WS-A-CITY.                                     
026800     IF WS-A-STATE = SPACES                                               
026900         MOVE 'UNKNOWN' TO WS-A-STATE.                                    
027000     IF WS-A-POSTAL = SPACES                                              
027100         MOVE 'UNKNOWN' TO WS-A-POSTAL.                                   
027200     IF WS-A-COUNTRY = SPACES                                             
027300         MOVE 'INDIA' TO WS-A-COUNTRY.                                    
027400 C020-EXIT.                                                               
027500     EXIT.                                                                
027600*                                                                         
027700 C021-TRIM-STREET.                                                        
027800     MOVE WS-A-STREET TO WS-A-TRIM-WORK.                                  
027900     PERFORM C029-LEFT-TRIM THRU C029-EXIT.                               
028000     MOVE WS-A-TRIM-WORK TO WS-A-STREET.                                  
028100 C021-EXIT.                                                               
028200     EXIT.                                                                
028300*                                                                         
028400 C022-TRIM-CITY.                                                          
028500     MOVE WS-A-CITY TO WS-A-TRIM-WORK.                                    
028600     PERFORM C029-LEFT-TRIM THRU C029-EXIT.                               
028700     MOVE WS-A-TRIM-WORK TO WS-A-CITY.                                    
028800 C022-EXIT.                                                               
028900     EXIT.                                                                
029000*                                                                         
029100 C023-TRIM-STATE.                                                         
029200     MOVE WS-A-STATE TO WS-A-TRIM-WORK.                                   
029300     PERFORM C029-LEFT-TRIM THRU C029-EXIT.                               
029400     MOVE WS-A-TRIM-WORK TO WS-A-STATE.                                   
029500 C023-EXIT.                                                               
029600     EXIT.                                                                
029700*                                                                         
029800 C024-TRIM-POSTAL.                                                        
029900     MOVE WS-A-POSTAL TO WS-A-TRIM-WORK.                                  
030000     PERFORM C029-LEFT-TRIM THRU C029-EXIT.                               
030100     MOVE WS-A-TRIM-WORK TO WS-A-POSTAL.                                  
030200 C024-EXIT.                                                               
030300     EXIT.                                                                
030400*                                                                         
030500 C025-TRIM-COUNTRY.                                                       
030600     MOVE WS-A-COUNTRY TO WS-A-TRIM-WORK.                                 
030700     PERFORM C029-LEFT-TRIM THRU C029-EXIT.                               
030800     MOVE WS-A-TRIM-WORK TO WS-A-COUNTRY.                                 
030900 C025-EXIT.                                                               
031000     EXIT.                                                                
031100*                                                                         
031200*    COUNTS THE SPACES AT THE FRONT OF WS-A-TRIM-WORK (C028), THEN        
031300*    SHIFTS THE REST OF THE 20-BYTE BUFFER DOWN OVER THEM - SAME          
031400*    SHIFT IDIOM PANM300 USES TO CLOSE A DELETED TABLE ROW.               
031500 C029-LEFT-TRIM.                                                          
031600     MOVE 0 TO WS-A-TRIM-LEAD.                                            
031700     PERFORM C028-COUNT-ONE-LEAD THRU C028-EXIT                           
031800         UNTIL WS-A-TRIM-LEAD > 19                                        
031900         OR WS-A-TRIM-WORK(WS-A-TRIM-LEAD + 1:1) NOT = SPACE.             
032000     IF WS-A-TRIM-LEAD > 0                                                
032100         MOVE WS-A-TRIM-WORK TO WS-A-TRIM-SHIFT                           
032200         MOVE SPACES TO WS-A-TRIM-WORK                                    
032300         MOVE WS-A-TRIM-SHIFT(WS-A-TRIM-LEAD + 1 : 20 -                   
032400                 WS-A-TRIM-LEAD)                                          
032500             TO WS-A-TRIM-WORK(1 : 20 - WS-A-TRIM-LEAD).                  
032600 C029-EXIT.                                                               
032700     EXIT.                                                                
032800*                                                                         
032900 C028-COUNT-ONE-LEAD.                                                     
033000     ADD 1 TO WS-A-TRIM-LEAD.                                             
033100 C028-EXIT.                                                               
033200     EXIT.                                                                
033300*                                                                         
033400 C030-WRITE-CITIZEN-DETAIL.                                               
033500     MOVE CITZ-PAN  TO WS-C-PAN.                                          
033600     MOVE CITZ-NAME TO WS-C-NAME.                                         
033700     MOVE CITZ-DOB  TO WS-C-DOB.                                          
033800     WRITE EXPT-REC FROM WS-CITZ-LINE.                                    
033900     MOVE WS-A-STREET  TO WS-AD-STREET.                                   
034000     MOVE WS-A-CITY    TO WS-AD-CITY.                                     
034100     MOVE WS-A-STATE   TO WS-AD-STATE.                                    
034200     MOVE WS-A-POSTAL  TO WS-AD-POSTAL.                                   
034300     MOVE WS-A-COUNTRY TO WS-AD-COUNTRY.                                  
034400     WRITE EXPT-REC FROM WS-ADDR-LINE.                                    
034500 C030-EXIT.                                                               
034600     EXIT.                                                                
034700*                                                                         
034800 D010-EMIT-ACCOUNTS.                                                      
034900     MOVE WS-T-ACCT-REC(WS-ACCT-IDX) TO CNP750-ACCT-REC.                  
035000     IF ACCT-PAN NOT = CITZ-PAN                                           
035100         GO TO D010-EXIT.                                                 
035200     MOVE ACCT-NO      TO WS-AL-NO.                                       
035300     IF ACCT-IS-SAVINGS                                                   
035400         MOVE 'SAVINGS'        TO WS-AC-TYPE                              
035500     ELSE                                                                 
035600     IF ACCT-IS-CURRENT                                                   
035700         MOVE 'CURRENT'        TO WS-AC-TYPE                              
035800     ELSE                                                                 
035900     IF ACCT-IS-FIXED-DEP                                                 
036000         MOVE 'FIXED DEPOSIT'  TO WS-AC-TYPE.                             
036100     MOVE WS-AC-TYPE   TO WS-AL-TYPE.                                     
036200     MOVE ACCT-BALANCE TO WS-AL-BALANCE.                                  
036300     MOVE ACCT-BRANCH  TO WS-AL-BRANCH.                                   
036400     IF ACCT-ACTIVE                                                       
036500         MOVE 'ACTIVE'         TO WS-AC-STATUS                            
036600     ELSE                                                                 
036700     IF ACCT-INACTIVE                                                     
036800         MOVE 'INACTIVE'       TO WS-AC-STATUS                            
036900     ELSE                                                                 
037000     IF ACCT-CLOSED                                                       
037100         MOVE 'CLOSED'         TO WS-AC-STATUS.                           
037200     MOVE WS-AC-STATUS  TO WS-AL-STATUS.                                  
037300     MOVE ACCT-OPEN-DATE TO WS-AL-OPEN-DATE.                              
037400     WRITE EXPT-REC FROM WS-ACCT-LINE.                                    
037500 D010-EXIT.                                                               
037600     EXIT.                                                                
037700*                                                                         
037800 Y010-END-RUN.                                                            
037900     WRITE EXPT-REC FROM WS-TRAILER-1.                                    
038000     MOVE WS-CITZ-READ TO WS-TR-COUNT.                                    
038100     WRITE EXPT-REC FROM WS-TRAILER-2.                                    
038200     WRITE EXPT-REC FROM WS-TRAILER-3.                                    
038300     CLOSE CITZ-FILE EXPT-RPT.                                            
038400     DISPLAY '* * * PANX400 CONTROL TOTALS * * *' UPON CRT.               
038500     MOVE WS-CITZ-READ TO WS-DISPLAY-COUNT.                               
038600     DISPLAY 'CITIZENS EXPORTED    ' WS-DISPLAY-COUNT UPON CRT.           
038700     STOP RUN.                                                            
