000100*****************************************************************         
000200* CITZ750.DD.CBL                                                          
000300* CITIZEN MASTER RECORD - PAN BANKING SYSTEM                              
000400* ONE RECORD PER CITIZEN, KEYED BY PAN-NUMBER.  FIXED LENGTH 130.         
000500* FILE IS LOADED TO A TABLE IN WORKING-STORAGE AT START OF RUN            
000600* BY EACH PROGRAM THAT NEEDS CITIZEN LOOKUP - SEE PANM300/PANX400.        
000700*****************************************************************         
000800* 1993-04-02  RSM  ORIGINAL LAYOUT FOR SITE A CONVERSION - REQ 118        
000900* 1994-11-30  RSM  ADDED CITZ-ADDRESS, DROPPED OLD 2-LINE ADDRESS         
001000* 1998-09-14  DLK  Y2K - DOB KEPT AS YYYY-MM-DD TEXT, NOT PACKED          
001100*****************************************************************         
001200 01  CNP750-CITZ-REC.                                                     
001300     05  CITZ-PAN                     PIC X(10).                          
001400     05  CITZ-NAME                    PIC X(30).                          
001500     05  CITZ-DOB                     PIC X(10).                          
001600     05  CITZ-DOB-R REDEFINES CITZ-DOB.                                   
001700         10  CITZ-DOB-YYYY             PIC X(4).                          
001800         10  FILLER                    PIC X(1).                          
001900         10  CITZ-DOB-MM               PIC X(2).                          
002000         10  FILLER                    PIC X(1).                          
002100         10  CITZ-DOB-DD               PIC X(2).                          
002200     05  CITZ-ADDRESS                 PIC X(80).                          
002300*    NOTE - PAN/NAME/DOB/ADDRESS RUN EXACTLY 130 BYTES.  NO SPARE         
002400*    BYTES REMAIN FOR A TRAILING FILLER - CITZ-ADDRESS ENDS THE           
002500*    FIXED BLOCK ON THE LAST BYTE.                                        
