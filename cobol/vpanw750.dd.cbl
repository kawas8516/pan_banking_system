000100*****************************************************************         
000200* VPANW750.DD.CBL                                                         
000300* WORKING-STORAGE FOR THE PAN/ACCOUNT VALIDATION COPY MEMBER              
000400* VPAN750.DD.CBL.  COPY THIS INTO WORKING-STORAGE, COPY VPAN750           
000500* INTO THE PROCEDURE DIVISION - SEE PANM300.                              
000600*****************************************************************         
000700* 2002-11-27  DLK  ORIGINAL - REQ 3362                                    
000800* 2003-06-11  RSM  REQ 3861 - WS-VPAN-LAST-SIG ADDED SO THE SCAN          
000900*                   CAN TELL A TRAILING PAD BLANK FROM AN EMBEDDED        
001000*                   ONE (SEE 911/913 IN VPAN750)                          
001100*****************************************************************         
001200 01  WS-VPAN-AREA.                                                        
001300     05  WS-VPAN-INPUT-PAN             PIC X(10).                         
001400     05  WS-VPAN-INPUT-ACCT            PIC X(12).                         
001500     05  WS-VPAN-PAN-WORK              PIC X(10).                         
001600     05  WS-VPAN-PAN-WORK-R REDEFINES WS-VPAN-PAN-WORK.                   
001700         10  WS-VPAN-PAN-LETTERS-1      PIC X(5).                         
001800         10  WS-VPAN-PAN-DIGITS         PIC X(4).                         
001900         10  WS-VPAN-PAN-LETTER-2       PIC X(1).                         
002000     05  WS-VPAN-1-CHAR                PIC X(1).                          
002100     05  WS-VPAN-VALID-SW              PIC X(1).                          
002200         88  WS-VPAN-IS-VALID           VALUE 'Y'.                        
002300         88  WS-VPAN-IS-INVALID         VALUE 'N'.                        
002400     05  WS-VPAN-BAD-CHAR-SW           PIC S9(1) COMP.                    
002500     05  WS-VPAN-ACCT-LEN              PIC S9(3) COMP.                    
002600     05  WS-VPAN-LAST-SIG              PIC S9(3) COMP.                    
002700     05  WS-VPAN-SUB                   PIC S9(3) COMP.                    
002800     05  FILLER                        PIC X(1) VALUE SPACE.              
