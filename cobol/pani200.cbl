000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PANI200.                                                  
000300 AUTHOR.        R S MATTHEWS.                                             
000400 INSTALLATION.  SITE A DATA CENTER.                                       
000500 DATE-WRITTEN.  FEBRUARY 1994.                                            
000600 DATE-COMPILED.                                                           
000700 SECURITY.      SITE A INTERNAL USE ONLY.                                 
000800*****************************************************************         
000900* PANI200 - INTEREST CALCULATION ENGINE                                   
001000* READS THE ACCOUNT MASTER SEQUENTIALLY AND COMPUTES THE INTEREST         
001100* DUE ON EACH ACTIVE ACCOUNT BY PRODUCT RULE.  ONE DETAIL LINE IS         
001200* WRITTEN PER ACCOUNT, THREE PRODUCT SUBTOTALS AND A GRAND TOTAL          
001300* ARE ACCUMULATED AND PRINTED AT END OF RUN.  INTEREST IS NOT             
001400* POSTED BACK TO THE ACCOUNT - THIS IS A REPORT RUN ONLY.                 
001500*****************************************************************         
001600*    CHANGE LOG                                                           
001700*---------------------------------------------------------------          
001800* DATE        WHO  REQ/TKT   DESCRIPTION                                  
001900*---------------------------------------------------------------          
002000* 1994-02-24  RSM  REQ 3390  ORIGINAL PROGRAM - SAVINGS INTEREST          
002100* 1994-07-22  RSM  REQ 3412  ADDED FIXED-DEPOSIT TERM INTEREST            
002200* 1998-09-21  DLK  Y2K-0091  NO CHANGE NEEDED - NO 2-DIGIT YEARS          
002300*                            STORED OR COMPARED IN THIS PROGRAM           
002400* 2001-02-27  PNV  REQ 3801  SKIP INACTIVE AND CLOSED ACCOUNTS            
002500* 2003-05-06  PNV  REQ 3851  SUBTOTALS ACCUMULATED BY PRODUCT             
002600*                            BUCKET INSTEAD OF REQUIRING A SORT           
002700*---------------------------------------------------------------          
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SPECIAL-NAMES.                                                           
003100     CONSOLE IS CRT                                                       
003200     C01 IS TOP-OF-FORM.                                                  
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500     SELECT ACCT-FILE ASSIGN TO DYNAMIC WS-ACCT-PATH                      
003600         ORGANIZATION IS LINE SEQUENTIAL.                                 
003700     SELECT INT-RPT   ASSIGN TO DYNAMIC WS-INT-PATH                       
003800         ORGANIZATION IS LINE SEQUENTIAL.                                 
003900*                                                                         
004000 DATA DIVISION.                                                           
004100 FILE SECTION.                                                            
004200*                                                                         
004300 FD  ACCT-FILE                                                            
004400     RECORD CONTAINS 100 CHARACTERS                                       
004500     LABEL RECORDS ARE STANDARD                                           
004600     DATA RECORD IS ACCT-REC.                                             
004700 01  ACCT-REC                     PIC X(100).                             
004800*                                                                         
004900 FD  INT-RPT                                                              
005000     RECORD CONTAINS 132 CHARACTERS                                       
005100     LABEL RECORDS ARE STANDARD                                           
005200     DATA RECORD IS INT-REC.                                              
005300 01  INT-REC                      PIC X(132).                             
005400*                                                                         
005500 WORKING-STORAGE SECTION.                                                 
005600*                                                                         
005700 COPY ACCT750.                                                            
005800 COPY PARM750.                                                            
005900*                                                                         
006000 01  WS-PATHS.                                                            
006100     05  WS-ACCT-PATH             PIC X(40) VALUE                         
006200         'PANACCT.DAT'.                                                   
006300     05  WS-INT-PATH              PIC X(40) VALUE                         
006400         'PANINT.RPT'.                                                    
006500     05  FILLER                   PIC X(1) VALUE SPACE.                   
006600*                                                                         
006700 01  WS-SWITCHES.                                                         
006800     05  WS-EOF-SW                PIC S9(1) COMP VALUE 0.                 
006900         88  WS-NOT-EOF            VALUE 0.                               
007000         88  WS-IS-EOF             VALUE 1.                               
007100     05  FILLER                   PIC X(1) VALUE SPACE.                   
007200*                                                                         
007300 01  WS-COUNTERS.                                                         
007400     05  WS-ACCT-READ             PIC S9(7) COMP VALUE 0.                 
007500     05  WS-ACCT-SKIPPED          PIC S9(7) COMP VALUE 0.                 
007600     05  WS-LINE-CT               PIC S9(3) COMP VALUE 0.                 
007700     05  FILLER                   PIC X(1) VALUE SPACE.                   
007800*                                                                         
007900 01  WS-DISPLAY-FIELDS.                                                   
008000     05  WS-DISPLAY-COUNT         PIC ZZZ,ZZ9.                            
008100     05  FILLER                   PIC X(1) VALUE SPACE.                   
008200*                                                                         
008300 01  WS-TOTALS.                                                           
008400     05  WS-SUB-SAVINGS           PIC S9(9)V99 COMP-3 VALUE 0.            
008500     05  WS-SUB-CURRENT           PIC S9(9)V99 COMP-3 VALUE 0.            
008600     05  WS-SUB-FIXED-DEP         PIC S9(9)V99 COMP-3 VALUE 0.            
008700     05  WS-GRAND-TOTAL           PIC S9(9)V99 COMP-3 VALUE 0.            
008800     05  FILLER                   PIC X(1) VALUE SPACE.                   
008900*                                                                         
009000 01  WS-WORK-FIELDS.                                                      
009100     05  WS-INTEREST              PIC S9(9)V99 COMP-3 VALUE 0.            
009200     05  WS-TERM-INTEREST         PIC S9(11)V99 COMP-3 VALUE 0.           
009300     05  FILLER                   PIC X(1) VALUE SPACE.                   
009400*                                                                         
009500 01  WS-HEAD-1.                                                           
009600     05  FILLER                   PIC X(40) VALUE SPACES.                 
009700     05  FILLER                   PIC X(41) VALUE                         
009800         'PAN BANKING SYSTEM - INTEREST CALCULATION'.                     
009900     05  FILLER                   PIC X(51) VALUE SPACES.                 
010000*                                                                         
010100 01  WS-HEAD-2.                                                           
010200     05  FILLER                   PIC X(1) VALUE SPACE.                   
010300     05  FILLER                   PIC X(13) VALUE                         
010400         'ACCOUNT NO'.                                                    
010500     05  FILLER                   PIC X(12) VALUE 'TYPE'.                 
010600     05  FILLER                   PIC X(18) VALUE 'BALANCE'.              
010700     05  FILLER                   PIC X(18) VALUE 'INTEREST'.             
010800     05  FILLER                   PIC X(70) VALUE SPACES.                 
010900*                                                                         
011000 01  WS-DETAIL-LINE.                                                      
011100     05  WS-D-ACCT-NO             PIC X(12).                              
011200     05  FILLER                   PIC X(2) VALUE SPACES.                  
011300     05  WS-D-TYPE                PIC X(15).                              
011400     05  FILLER                   PIC X(2) VALUE SPACES.                  
011500     05  WS-D-BALANCE             PIC ZZZ,ZZZ,ZZ9.99-.                    
011600     05  FILLER                   PIC X(3) VALUE SPACES.                  
011700     05  WS-D-INTEREST            PIC ZZZ,ZZZ,ZZ9.99-.                    
011800     05  FILLER                   PIC X(68) VALUE SPACES.                 
011900*                                                                         
012000 01  WS-SUBTOTAL-LINE.                                                    
012100     05  WS-S-LABEL               PIC X(25).                              
012200     05  WS-S-AMOUNT              PIC ZZZ,ZZZ,ZZ9.99-.                    
012300     05  FILLER                   PIC X(92) VALUE SPACES.                 
012400*                                                                         
012500 01  WS-TRAILER-LINE.                                                     
012600     05  FILLER                   PIC X(18) VALUE                         
012700         'GRAND TOTAL INT  '.                                             
012800     05  WS-T-AMOUNT              PIC ZZZ,ZZZ,ZZ9.99-.                    
012900     05  FILLER                   PIC X(99) VALUE SPACES.                 
013000*                                                                         
013100 PROCEDURE DIVISION.                                                      
013200*                                                                         
013300 A010-MAIN-LINE.                                                          
013400     DISPLAY SPACES UPON CRT.                                             
013500     DISPLAY '* * * BEGIN PANI200 - INTEREST CALCULATION * * *'           
013600         UPON CRT.                                                        
013700     OPEN INPUT  ACCT-FILE                                                
013800          OUTPUT INT-RPT.                                                 
013900     WRITE INT-REC FROM WS-HEAD-1.                                        
014000     WRITE INT-REC FROM WS-HEAD-2.                                        
014100     PERFORM B010-CALC-INTEREST THRU B010-EXIT                            
014200         UNTIL WS-IS-EOF.                                                 
014300     PERFORM Y010-END-RUN.                                                
014400*                                                                         
014500 B010-CALC-INTEREST.                                                      
014600     READ ACCT-FILE INTO CNP750-ACCT-REC                                  
014700         AT END                                                           
014800             MOVE 1 TO WS-EOF-SW                                          
014900             GO TO B010-EXIT.                                             
015000     ADD 1 TO WS-ACCT-READ.                                               
015100     IF NOT ACCT-ACTIVE                                                   
015200         ADD 1 TO WS-ACCT-SKIPPED                                         
015300         GO TO B010-EXIT.                                                 
015400     MOVE 0 TO WS-INTEREST.                                               
015500     IF ACCT-IS-SAVINGS                                                   
015600         PERFORM C010-CALC-SAVINGS THRU C010-EXIT                         
015700     ELSE                                                                 
015800     IF ACCT-IS-CURRENT                                                   
015900         PERFORM C020-CALC-CURRENT THRU C020-EXIT                         
016000     ELSE                                                                 
016100     IF ACCT-IS-FIXED-DEP                                                 
016200         PERFORM C030-CALC-FIXED-DEP THRU C030-EXIT.                      
016300     PERFORM D010-WRITE-DETAIL-LINE THRU D010-EXIT.                       
016400     ADD WS-INTEREST TO WS-GRAND-TOTAL.                                   
016500 B010-EXIT.                                                               
016600     EXIT.                                                                
016700*                                                                         
016800*    SAVINGS INTEREST = BALANCE * RATE / 100, RATE DEFAULT 3.50 -         
016900*    ACCT-INT-RATE CARRIES THE RATE ON THE ACCOUNT ITSELF.                
017000 C010-CALC-SAVINGS.                                                       
017100     COMPUTE WS-INTEREST ROUNDED =                                        
017200         ACCT-BALANCE * ACCT-INT-RATE / 100.                              
017300     ADD WS-INTEREST TO WS-SUB-SAVINGS.                                   
017400 C010-EXIT.                                                               
017500     EXIT.                                                                
017600*                                                                         
017700 C020-CALC-CURRENT.                                                       
017800     MOVE 0 TO WS-INTEREST.                                               
017900     ADD WS-INTEREST TO WS-SUB-CURRENT.                                   
018000 C020-EXIT.                                                               
018100     EXIT.                                                                
018200*                                                                         
018300*    FD TERM INTEREST = BALANCE * RATE * TERM-MONTHS / 1200 -             
018400*    REQ 3412, ROUNDED HALF-UP TO 2 DECIMALS AT MATURITY.                 
018500 C030-CALC-FIXED-DEP.                                                     
018600     COMPUTE WS-TERM-INTEREST ROUNDED =                                   
018700         ACCT-BALANCE * ACCT-INT-RATE * ACCT-TERM-MONTHS / 1200.          
018800     MOVE WS-TERM-INTEREST TO WS-INTEREST.                                
018900     ADD WS-INTEREST TO WS-SUB-FIXED-DEP.                                 
019000 C030-EXIT.                                                               
019100     EXIT.                                                                
019200*                                                                         
019300 D010-WRITE-DETAIL-LINE.                                                  
019400     MOVE ACCT-NO      TO WS-D-ACCT-NO.                                   
019500     IF ACCT-IS-SAVINGS                                                   
019600         MOVE 'SAVINGS'        TO WS-D-TYPE                               
019700     ELSE                                                                 
019800     IF ACCT-IS-CURRENT                                                   
019900         MOVE 'CURRENT'        TO WS-D-TYPE                               
020000     ELSE                                                                 
020100     IF ACCT-IS-FIXED-DEP                                                 
020200         MOVE 'FIXED DEPOSIT'  TO WS-D-TYPE.                              
020300     MOVE ACCT-BALANCE TO WS-D-BALANCE.                                   
020400     MOVE WS-INTEREST  TO WS-D-INTEREST.                                  
020500     WRITE INT-REC FROM WS-DETAIL-LINE.                                   
020600     ADD 1 TO WS-LINE-CT.                                                 
020700 D010-EXIT.                                                               
020800     EXIT.                                                                
020900*                                                                         
021000 Y010-END-RUN.                                                            
021100     MOVE SPACES            TO WS-SUBTOTAL-LINE.                          
021200     MOVE 'SAVINGS SUBTOTAL'      TO WS-S-LABEL.                          
021300     MOVE WS-SUB-SAVINGS           TO WS-S-AMOUNT.                        
021400     WRITE INT-REC FROM WS-SUBTOTAL-LINE.                                 
021500     MOVE SPACES            TO WS-SUBTOTAL-LINE.                          
021600     MOVE 'CURRENT SUBTOTAL'       TO WS-S-LABEL.                         
021700     MOVE WS-SUB-CURRENT            TO WS-S-AMOUNT.                       
021800     WRITE INT-REC FROM WS-SUBTOTAL-LINE.                                 
021900     MOVE SPACES            TO WS-SUBTOTAL-LINE.                          
022000     MOVE 'FIXED DEP SUBTOTAL'     TO WS-S-LABEL.                         
022100     MOVE WS-SUB-FIXED-DEP          TO WS-S-AMOUNT.                       
022200     WRITE INT-REC FROM WS-SUBTOTAL-LINE.                                 
022300     MOVE WS-GRAND-TOTAL    TO WS-T-AMOUNT.                               
022400     WRITE INT-REC FROM WS-TRAILER-LINE.                                  
022500     CLOSE ACCT-FILE INT-RPT.                                             
022600     DISPLAY SPACES UPON CRT.                                             
022700     DISPLAY '* * * PANI200 CONTROL TOTALS * * *' UPON CRT.               
022800     MOVE WS-ACCT-READ       TO WS-DISPLAY-COUNT.                         
022900     DISPLAY 'ACCOUNTS READ        ' WS-DISPLAY-COUNT                     
023000         UPON CRT.                                                        
023100     MOVE WS-ACCT-SKIPPED    TO WS-DISPLAY-COUNT.                         
023200     DISPLAY 'ACCOUNTS SKIPPED     ' WS-DISPLAY-COUNT                     
023300         UPON CRT.                                                        
023400     STOP RUN.                                                            
