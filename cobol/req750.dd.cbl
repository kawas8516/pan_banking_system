000100*****************************************************************         
000200* REQ750.DD.CBL                                                           
000300* POSTING REQUEST RECORD - PAN BANKING SYSTEM                             
000400* INPUT TO PANP100, THE ACCOUNT POSTING ENGINE.  FIXED LENGTH 60.         
000500* PROCESSED IN FILE ORDER - NOT SORTED, NOT KEYED.                        
000600*****************************************************************         
000700* 2002-11-20  DLK  ORIGINAL LAYOUT FOR THE PAN BANKING POSTING            
000800*                  RUN - REQ 3361                                         
000900* 2003-05-06  PNV  REQ-DESC DEFAULT WORDING MOVED TO PANP100              
001000*****************************************************************         
001100 01  CNP750-REQ-REC.                                                      
001200     05  REQ-ACCT-NO                   PIC X(12).                         
001300     05  REQ-ACTION                   PIC X(2).                           
001400         88  REQ-IS-DEPOSIT            VALUE 'DP'.                        
001500         88  REQ-IS-WITHDRAWAL         VALUE 'WD'.                        
001600     05  REQ-AMOUNT                    PIC S9(9)V99 COMP-3.               
001700     05  REQ-DESC                     PIC X(30).                          
001800     05  REQ-DATE                     PIC X(10).                          
001900     05  REQ-DATE-R REDEFINES REQ-DATE.                                   
002000         10  REQ-DATE-YYYY             PIC X(4).                          
002100         10  FILLER                    PIC X(1).                          
002200         10  REQ-DATE-MM               PIC X(2).                          
002300         10  FILLER                    PIC X(1).                          
002400         10  REQ-DATE-DD               PIC X(2).                          
002500*    ACCT-NO/ACTION/AMOUNT/DESC/DATE RUN EXACTLY 60 BYTES WITH            
002600*    REQ-AMOUNT PACKED COMP-3 - NO SPARE BYTES REMAIN ON THIS             
002700*    RECORD FOR A TOP-LEVEL TRAILING FILLER.                              
