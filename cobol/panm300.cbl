000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PANM300.                                                  
000300 AUTHOR.        D L KRAUSE.                                               
000400 INSTALLATION.  SITE A DATA CENTER.                                       
000500 DATE-WRITTEN.  NOVEMBER 2002.                                            
000600 DATE-COMPILED.                                                           
000700 SECURITY.      SITE A INTERNAL USE ONLY.                                 
000800*****************************************************************         
000900* PANM300 - MASTER-FILE MAINTENANCE                                       
001000* APPLIES ADD/UPDATE/DELETE/FIND TRANSACTIONS AGAINST THE CITIZEN         
001100* MASTER AND THE ACCOUNT MASTER.  BOTH MASTERS ARE LOADED WHOLE           
001200* INTO WORKING-STORAGE AT START OF RUN, MAINTAINED IN PLACE, AND          
001300* REWRITTEN AT END OF RUN.  EVERY TRANSACTION PRODUCES ONE LINE           
001400* ON THE RESULT LISTING, ACCEPTED OR REJECTED.                            
001500*****************************************************************         
001600*    CHANGE LOG                                                           
001700*---------------------------------------------------------------          
001800* DATE        WHO  REQ/TKT   DESCRIPTION                                  
001900*---------------------------------------------------------------          
002000* 2002-11-27  DLK  REQ 3362  ORIGINAL PROGRAM - ADD/FIND ONLY             
002100* 2002-12-18  DLK  REQ 3370  ADDED UPDATE AND DELETE FOR BOTH             
002200*                            CITIZEN AND ACCOUNT ENTITIES                 
002300* 2003-01-09  RSM  REQ 3374  NEW ACCOUNT MUST HAVE PAN ON FILE -          
002400*                            "PAN NOT FOUND" REJECT ADDED                 
002500* 2003-02-14  RSM  REQ 3381  PRODUCT DEFAULTS (RATE/MIN BAL/TERM)         
002600*                            FILLED IN FROM PARM750 ON ADD-ACCOUNT        
002700* 2003-05-06  PNV  REQ 3850  FD MATURITY DATE COMPUTED ON ADD             
002800*                            INSTEAD OF REQUIRING IT ON THE INPUT         
002900*---------------------------------------------------------------          
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SPECIAL-NAMES.                                                           
003300     CONSOLE IS CRT                                                       
003400     C01 IS TOP-OF-FORM.                                                  
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700     SELECT CITZ-FILE ASSIGN TO DYNAMIC WS-CITZ-PATH                      
003800         ORGANIZATION IS LINE SEQUENTIAL.                                 
003900     SELECT ACCT-FILE ASSIGN TO DYNAMIC WS-ACCT-PATH                      
004000         ORGANIZATION IS LINE SEQUENTIAL.                                 
004100     SELECT MAINT-FILE ASSIGN TO DYNAMIC WS-MAINT-PATH                    
004200         ORGANIZATION IS LINE SEQUENTIAL.                                 
004300     SELECT RSLT-RPT  ASSIGN TO DYNAMIC WS-RSLT-PATH                      
004400         ORGANIZATION IS LINE SEQUENTIAL.                                 
004500*                                                                         
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800*                                                                         
004900 FD  CITZ-FILE                                                            
005000     RECORD CONTAINS 130 CHARACTERS                                       
005100     LABEL RECORDS ARE STANDARD                                           
005200     DATA RECORD IS CITZ-REC.                                             
005300 01  CITZ-REC                     PIC X(130).                             
005400*                                                                         
005500 FD  ACCT-FILE                                                            
005600     RECORD CONTAINS 100 CHARACTERS                                       
005700     LABEL RECORDS ARE STANDARD                                           
005800     DATA RECORD IS ACCT-REC.                                             
005900 01  ACCT-REC                     PIC X(100).                             
006000*                                                                         
006100 FD  MAINT-FILE                                                           
006200     RECORD CONTAINS 132 CHARACTERS                                       
006300     LABEL RECORDS ARE STANDARD                                           
006400     DATA RECORD IS MAINT-REC.                                            
006500 01  MAINT-REC                    PIC X(132).                             
006600*                                                                         
006700 FD  RSLT-RPT                                                             
006800     RECORD CONTAINS 80 CHARACTERS                                        
006900     LABEL RECORDS ARE STANDARD                                           
007000     DATA RECORD IS RSLT-REC.                                             
007100 01  RSLT-REC                     PIC X(80).                              
007200*                                                                         
007300 WORKING-STORAGE SECTION.                                                 
007400*                                                                         
007500 COPY CITZ750.                                                            
007600 COPY ACCT750.                                                            
007700 COPY MAINT750.                                                           
007800 COPY PARM750.                                                            
007900 COPY VPANW750.                                                           
008000*                                                                         
008100 01  WS-PATHS.                                                            
008200     05  WS-CITZ-PATH             PIC X(40) VALUE                         
008300         'PANCITZ.DAT'.                                                   
008400     05  WS-ACCT-PATH             PIC X(40) VALUE                         
008500         'PANACCT.DAT'.                                                   
008600     05  WS-MAINT-PATH            PIC X(40) VALUE                         
008700         'PANMAINT.DAT'.                                                  
008800     05  WS-RSLT-PATH             PIC X(40) VALUE                         
008900         'PANMAINT.RPT'.                                                  
009000     05  FILLER                   PIC X(1) VALUE SPACE.                   
009100*                                                                         
009200 01  WS-SWITCHES.                                                         
009300     05  WS-EOF-SW                PIC S9(1) COMP VALUE 0.                 
009400         88  WS-NOT-EOF            VALUE 0.                               
009500         88  WS-IS-EOF             VALUE 1.                               
009600     05  WS-EOF-CITZ-SW           PIC S9(1) COMP VALUE 0.                 
009700     05  WS-EOF-ACCT-SW           PIC S9(1) COMP VALUE 0.                 
009800     05  WS-CITZ-FOUND-SW         PIC S9(1) COMP VALUE 0.                 
009900         88  WS-CITZ-FOUND        VALUE 1.                                
010000         88  WS-CITZ-NOT-FOUND    VALUE 0.                                
010100     05  WS-ACCT-FOUND-SW         PIC S9(1) COMP VALUE 0.                 
010200         88  WS-ACCT-FOUND        VALUE 1.                                
010300         88  WS-ACCT-NOT-FOUND    VALUE 0.                                
010400     05  FILLER                   PIC X(1) VALUE SPACE.                   
010500*                                                                         
010600 01  WS-TABLES.                                                           
010700     05  WS-CITZ-COUNT            PIC S9(5) COMP VALUE 0.                 
010800     05  WS-CITZ-TABLE                                                    
010900             OCCURS 1 TO 5000 TIMES                                       
011000             DEPENDING ON WS-CITZ-COUNT                                   
011100             INDEXED BY WS-CITZ-IDX.                                      
011200         10  WS-T-CITZ-REC        PIC X(130).                             
011300     05  WS-CITZ-MATCH-SUB        PIC S9(5) COMP VALUE 0.                 
011400     05  WS-ACCT-COUNT            PIC S9(5) COMP VALUE 0.                 
011500     05  WS-ACCT-TABLE                                                    
011600             OCCURS 1 TO 5000 TIMES                                       
011700             DEPENDING ON WS-ACCT-COUNT                                   
011800             INDEXED BY WS-ACCT-IDX.                                      
011900         10  WS-T-ACCT-REC        PIC X(100).                             
012000     05  WS-ACCT-MATCH-SUB        PIC S9(5) COMP VALUE 0.                 
012100     05  WS-SHIFT-SUB             PIC S9(5) COMP VALUE 0.                 
012200     05  FILLER                   PIC X(1) VALUE SPACE.                   
012300*                                                                         
012400 01  WS-COUNTERS.                                                         
012500     05  WS-TRANS-READ            PIC S9(7) COMP VALUE 0.                 
012600     05  WS-TRANS-ACCEPTED        PIC S9(7) COMP VALUE 0.                 
012700     05  WS-TRANS-REJECTED        PIC S9(7) COMP VALUE 0.                 
012800     05  FILLER                   PIC X(1) VALUE SPACE.                   
012900*                                                                         
013000 01  WS-WORK-FIELDS.                                                      
013100     05  WS-REJECT-REASON         PIC X(30) VALUE SPACES.                 
013200     05  WS-OPEN-MM-N             PIC 9(2) COMP VALUE 0.                  
013300     05  WS-OPEN-YYYY-N           PIC 9(4) COMP VALUE 0.                  
013400     05  WS-MONTH-CALC            PIC S9(5) COMP VALUE 0.                 
013500     05  WS-YEAR-INC              PIC S9(5) COMP VALUE 0.                 
013600     05  WS-MONTH-REM             PIC S9(5) COMP VALUE 0.                 
013700     05  WS-NEW-MM-ED             PIC 99.                                 
013800     05  WS-NEW-YYYY-ED           PIC 9999.                               
013900     05  WS-DISPLAY-COUNT         PIC ZZZ,ZZ9.                            
014000     05  FILLER                   PIC X(1) VALUE SPACE.                   
014100*                                                                         
014200 01  WS-RESULT-LINE.                                                      
014300     05  WS-R-ENTITY              PIC X(1).                               
014400     05  FILLER                   PIC X(2) VALUE SPACES.                  
014500     05  WS-R-ACTION              PIC X(1).                               
014600     05  FILLER                   PIC X(2) VALUE SPACES.                  
014700     05  WS-R-KEY                 PIC X(12).                              
014800     05  FILLER                   PIC X(2) VALUE SPACES.                  
014900     05  WS-R-STATUS              PIC X(8).                               
015000     05  FILLER                   PIC X(2) VALUE SPACES.                  
015100     05  WS-R-REASON              PIC X(30).                              
015200     05  FILLER                   PIC X(20) VALUE SPACES.                 
015300*                                                                         
015400 PROCEDURE DIVISION.                                                      
015500*                                                                         
015600 A010-MAIN-LINE.                                                          
015700     DISPLAY SPACES UPON CRT.                                             
015800     DISPLAY '* * * BEGIN PANM300 - MASTER FILE MAINTENANCE * * *'        
015900         UPON CRT.                                                        
016000     OPEN INPUT  MAINT-FILE                                               
016100          OUTPUT RSLT-RPT.                                                
016200     PERFORM B010-LOAD-CITZ-MASTER THRU B010-EXIT.                        
016300     PERFORM B030-LOAD-ACCT-MASTER THRU B030-EXIT.                        
016400     PERFORM C010-PROCESS-TRANSACTION THRU C010-EXIT                      
016500         UNTIL WS-IS-EOF.                                                 
016600     PERFORM Y010-END-RUN.                                                
016700*                                                                         
016800 B010-LOAD-CITZ-MASTER.                                                   
016900     OPEN INPUT CITZ-FILE.                                                
017000     MOVE 0 TO WS-EOF-CITZ-SW.                                            
017100     PERFORM B020-READ-ONE-CITZ THRU B020-EXIT                            
017200         UNTIL WS-EOF-CITZ-SW = 1.                                        
017300     CLOSE CITZ-FILE.                                                     
017400 B010-EXIT.                                                               
017500     EXIT.                                                                
017600*                                                                         
017700 B020-READ-ONE-CITZ.                                                      
017800     ADD 1 TO WS-CITZ-COUNT.                                              
017900     READ CITZ-FILE INTO WS-T-CITZ-REC(WS-CITZ-COUNT)                     
018000         AT END                                                           
018100             SUBTRACT 1 FROM WS-CITZ-COUNT                                
018200             MOVE 1 TO WS-EOF-CITZ-SW.                                    
018300 B020-EXIT.                                                               
018400     EXIT.                                                                
018500*                                                                         
018600 B030-LOAD-ACCT-MASTER.                                                   
018700     OPEN INPUT ACCT-FILE.                                                
018800     MOVE 0 TO WS-EOF-ACCT-SW.                                            
018900     PERFORM B040-READ-ONE-ACCT THRU B040-EXIT                            
019000         UNTIL WS-EOF-ACCT-SW = 1.                                        
019100     CLOSE ACCT-FILE.                                                     
019200 B030-EXIT.                                                               
019300     EXIT.                                                                
019400*                                                                         
019500 B040-READ-ONE-ACCT.                                                      
019600     ADD 1 TO WS-ACCT-COUNT.                                              
019700     READ ACCT-FILE INTO WS-T-ACCT-REC(WS-ACCT-COUNT)                     
019800         AT END                                                           
019900             SUBTRACT 1 FROM WS-ACCT-COUNT                                
020000             MOVE 1 TO WS-EOF-ACCT-SW.                                    
020100 B040-EXIT.                                                               
020200     EXIT.                                                                
020300*                                                                         
020400 C010-PROCESS-TRANSACTION.                                                
020500     READ MAINT-FILE INTO CNP750-MAINT-REC                                
020600         AT END                                                           
020700             MOVE 1 TO WS-EOF-SW                                          
020800             GO TO C010-EXIT.                                             
020900     ADD 1 TO WS-TRANS-READ.                                              
021000     MOVE SPACES TO WS-REJECT-REASON.                                     
021100     IF MAINT-IS-CITIZEN                                                  
021200         IF MAINT-ACTION-ADD                                              
021300             PERFORM D010-ADD-CITIZEN THRU D010-EXIT                      
021400         ELSE                                                             
021500         IF MAINT-ACTION-UPDATE                                           
021600             PERFORM D020-UPDATE-CITIZEN THRU D020-EXIT                   
021700         ELSE                                                             
021800         IF MAINT-ACTION-DELETE                                           
021900             PERFORM D030-DELETE-CITIZEN THRU D030-EXIT                   
022000         ELSE                                                             
022100         IF MAINT-ACTION-FIND                                             
022200             PERFORM D040-FIND-CITIZEN THRU D040-EXIT                     
022300     ELSE                                                                 
022400     IF MAINT-IS-ACCOUNT                                                  
022500         IF MAINT-ACTION-ADD                                              
022600             PERFORM E010-ADD-ACCOUNT THRU E010-EXIT                      
022700         ELSE                                                             
022800         IF MAINT-ACTION-UPDATE                                           
022900             PERFORM E020-UPDATE-ACCOUNT THRU E020-EXIT                   
023000         ELSE                                                             
023100         IF MAINT-ACTION-DELETE                                           
023200             PERFORM E030-DELETE-ACCOUNT THRU E030-EXIT                   
023300         ELSE                                                             
023400         IF MAINT-ACTION-FIND                                             
023500             PERFORM E040-FIND-ACCOUNT THRU E040-EXIT.                    
023600     PERFORM F010-WRITE-RESULT-LINE THRU F010-EXIT.                       
023700 C010-EXIT.                                                               
023800     EXIT.                                                                
023900*                                                                         
024000 D010-ADD-CITIZEN.                                                        
024100     MOVE MAINT-CITZ-PAN TO WS-VPAN-INPUT-PAN.                            
024200     PERFORM 900-VALIDATE-PAN THRU 900-VALIDATE-PAN-EXIT.                 
024300     IF WS-VPAN-IS-INVALID                                                
024400         MOVE 'INVALID PAN FORMAT' TO WS-REJECT-REASON                    
024500         GO TO D010-EXIT.                                                 
024600     MOVE MAINT-CITZ-PAN TO WS-VPAN-INPUT-PAN.                            
024700     PERFORM D900-FIND-CITZ-BY-PAN THRU D900-EXIT.                        
024800     IF WS-CITZ-FOUND                                                     
024900         MOVE 'CITIZEN ALREADY EXISTS' TO WS-REJECT-REASON                
025000         GO TO D010-EXIT.                                                 
025100     MOVE MAINT-CITZ-PAN     TO CITZ-PAN.                                 
025200     MOVE MAINT-CITZ-NAME    TO CITZ-NAME.                                
025300     MOVE MAINT-CITZ-DOB     TO CITZ-DOB.                                 
025400     MOVE MAINT-CITZ-ADDRESS TO CITZ-ADDRESS.                             
025500     ADD 1 TO WS-CITZ-COUNT.                                              
025600     MOVE CNP750-CITZ-REC TO WS-T-CITZ-REC(WS-CITZ-COUNT).                
025700     ADD 1 TO WS-TRANS-ACCEPTED.                                          
025800 D010-EXIT.                                                               
025900     EXIT.                                                                
026000*                                                                         
026100 D020-UPDATE-CITIZEN.                                                     
026200     MOVE MAINT-CITZ-PAN TO WS-VPAN-INPUT-PAN.                            
026300     PERFORM D900-FIND-CITZ-BY-PAN THRU D900-EXIT.                        
026400     IF WS-CITZ-NOT-FOUND                                                 
026500         MOVE 'CITIZEN NOT FOUND' TO WS-REJECT-REASON                     
026600         GO TO D020-EXIT.                                                 
026700     MOVE WS-T-CITZ-REC(WS-CITZ-MATCH-SUB) TO CNP750-CITZ-REC.            
026800     MOVE MAINT-CITZ-NAME    TO CITZ-NAME.                                
026900     MOVE MAINT-CITZ-DOB     TO CITZ-DOB.                                 
027000     MOVE MAINT-CITZ-ADDRESS TO CITZ-ADDRESS.                             
027100     MOVE CNP750-CITZ-REC TO WS-T-CITZ-REC(WS-CITZ-MATCH-SUB).            
027200     ADD 1 TO WS-TRANS-ACCEPTED.                                          
027300 D020-EXIT.                                                               
027400     EXIT.                                                                
027500*                                                                         
027600 D030-DELETE-CITIZEN.                                                     
027700     MOVE MAINT-CITZ-PAN TO WS-VPAN-INPUT-PAN.                            
027800     PERFORM D900-FIND-CITZ-BY-PAN THRU D900-EXIT.                        
027900     IF WS-CITZ-NOT-FOUND                                                 
028000         MOVE 'CITIZEN NOT FOUND' TO WS-REJECT-REASON                     
028100         GO TO D030-EXIT.                                                 
028200     PERFORM D910-SHIFT-CITZ-TABLE THRU D910-EXIT.                        
028300     SUBTRACT 1 FROM WS-CITZ-COUNT.                                       
028400     ADD 1 TO WS-TRANS-ACCEPTED.                                          
028500 D030-EXIT.                                                               
028600     EXIT.                                                                
028700*                                                                         
028800 D040-FIND-CITIZEN.                                                       
028900     MOVE MAINT-CITZ-PAN TO WS-VPAN-INPUT-PAN.                            
029000     PERFORM D900-FIND-CITZ-BY-PAN THRU D900-EXIT.                        
029100     IF WS-CITZ-NOT-FOUND                                                 
029200         MOVE 'CITIZEN NOT FOUND' TO WS-REJECT-REASON                     
029300         GO TO D040-EXIT.                                                 
029400     ADD 1 TO WS-TRANS-ACCEPTED.                                          
029500 D040-EXIT.                                                               
029600     EXIT.                                                                
029700*                                                                         
029800 D900-FIND-CITZ-BY-PAN.                                                   
029900     SET WS-CITZ-NOT-FOUND TO TRUE.                                       
030000     MOVE 0 TO WS-CITZ-MATCH-SUB.                                         
030100     SET WS-CITZ-IDX TO 1.                                                
030200     SEARCH WS-CITZ-TABLE                                                 
030300         AT END NEXT SENTENCE                                             
030400         WHEN WS-T-CITZ-REC(WS-CITZ-IDX) (1:10) =                         
030500                 WS-VPAN-INPUT-PAN                                        
030600             SET WS-CITZ-FOUND TO TRUE                                    
030700             SET WS-CITZ-MATCH-SUB TO WS-CITZ-IDX.                        
030800 D900-EXIT.                                                               
030900     EXIT.                                                                
031000*                                                                         
031100 D910-SHIFT-CITZ-TABLE.                                                   
031200     PERFORM D920-SHIFT-ONE-CITZ THRU D920-EXIT                           
031300         VARYING WS-SHIFT-SUB FROM WS-CITZ-MATCH-SUB BY 1                 
031400         UNTIL WS-SHIFT-SUB > WS-CITZ-COUNT - 1.                          
031500 D910-EXIT.                                                               
031600     EXIT.                                                                
031700*                                                                         
031800 D920-SHIFT-ONE-CITZ.                                                     
031900     MOVE WS-T-CITZ-REC(WS-SHIFT-SUB + 1)                                 
032000         TO WS-T-CITZ-REC(WS-SHIFT-SUB).                                  
032100 D920-EXIT.                                                               
032200     EXIT.                                                                
032300*                                                                         
032400 E010-ADD-ACCOUNT.                                                        
032500     MOVE MAINT-ACCT-NO TO WS-VPAN-INPUT-ACCT.                            
032600     PERFORM 910-VALIDATE-ACCT-NO THRU 910-VALIDATE-ACCT-NO-EXIT.         
032700     IF WS-VPAN-IS-INVALID                                                
032800         MOVE 'INVALID ACCOUNT NUMBER' TO WS-REJECT-REASON                
032900         GO TO E010-EXIT.                                                 
033000     PERFORM E900-FIND-ACCT-BY-NO THRU E900-EXIT.                         
033100     IF WS-ACCT-FOUND                                                     
033200         MOVE 'ACCOUNT ALREADY EXISTS' TO WS-REJECT-REASON                
033300         GO TO E010-EXIT.                                                 
033400     MOVE MAINT-ACCT-PAN TO WS-VPAN-INPUT-PAN.                            
033500     PERFORM D900-FIND-CITZ-BY-PAN THRU D900-EXIT.                        
033600     IF WS-CITZ-NOT-FOUND                                                 
033700         MOVE 'PAN NOT FOUND' TO WS-REJECT-REASON                         
033800         GO TO E010-EXIT.                                                 
033900     PERFORM E910-BUILD-NEW-ACCOUNT THRU E910-EXIT.                       
034000     ADD 1 TO WS-ACCT-COUNT.                                              
034100     MOVE CNP750-ACCT-REC TO WS-T-ACCT-REC(WS-ACCT-COUNT).                
034200     ADD 1 TO WS-TRANS-ACCEPTED.                                          
034300 E010-EXIT.                                                               
034400     EXIT.                                                                
034500*                                                                         
034600 E020-UPDATE-ACCOUNT.                                                     
034700     MOVE MAINT-ACCT-NO TO WS-VPAN-INPUT-ACCT.                            
034800     PERFORM E900-FIND-ACCT-BY-NO THRU E900-EXIT.                         
034900     IF WS-ACCT-NOT-FOUND                                                 
035000         MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON                     
035100         GO TO E020-EXIT.                                                 
035200     MOVE WS-T-ACCT-REC(WS-ACCT-MATCH-SUB) TO CNP750-ACCT-REC.            
035300     MOVE MAINT-ACCT-BALANCE  TO ACCT-BALANCE.                            
035400     MOVE MAINT-ACCT-BRANCH   TO ACCT-BRANCH.                             
035500     MOVE MAINT-ACCT-STATUS   TO ACCT-STATUS.                             
035600     MOVE MAINT-ACCT-OD-LIMIT TO ACCT-OD-LIMIT.                           
035700     MOVE CNP750-ACCT-REC TO WS-T-ACCT-REC(WS-ACCT-MATCH-SUB).            
035800     ADD 1 TO WS-TRANS-ACCEPTED.                                          
035900 E020-EXIT.                                                               
036000     EXIT.                                                                
036100*                                                                         
036200 E030-DELETE-ACCOUNT.                                                     
036300     MOVE MAINT-ACCT-NO TO WS-VPAN-INPUT-ACCT.                            
036400     PERFORM E900-FIND-ACCT-BY-NO THRU E900-EXIT.                         
036500     IF WS-ACCT-NOT-FOUND                                                 
036600         MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON                     
036700         GO TO E030-EXIT.                                                 
036800     PERFORM E920-SHIFT-ACCT-TABLE THRU E920-EXIT.                        
036900     SUBTRACT 1 FROM WS-ACCT-COUNT.                                       
037000     ADD 1 TO WS-TRANS-ACCEPTED.                                          
037100 E030-EXIT.                                                               
037200     EXIT.                                                                
037300*                                                                         
037400 E040-FIND-ACCOUNT.                                                       
037500     MOVE MAINT-ACCT-NO TO WS-VPAN-INPUT-ACCT.                            
037600     PERFORM E900-FIND-ACCT-BY-NO THRU E900-EXIT.                         
037700     IF WS-ACCT-NOT-FOUND                                                 
037800         MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON                     
037900         GO TO E040-EXIT.                                                 
038000     ADD 1 TO WS-TRANS-ACCEPTED.                                          
038100 E040-EXIT.                                                               
038200     EXIT.                                                                
038300*                                                                         
038400 E900-FIND-ACCT-BY-NO.                                                    
038500     SET WS-ACCT-NOT-FOUND TO TRUE.                                       
038600     MOVE 0 TO WS-ACCT-MATCH-SUB.                                         
038700     SET WS-ACCT-IDX TO 1.                                                
038800     SEARCH WS-ACCT-TABLE                                                 
038900         AT END NEXT SENTENCE                                             
039000         WHEN WS-T-ACCT-REC(WS-ACCT-IDX) (1:12) =                         
039100                 WS-VPAN-INPUT-ACCT                                       
039200             SET WS-ACCT-FOUND TO TRUE                                    
039300             SET WS-ACCT-MATCH-SUB TO WS-ACCT-IDX.                        
039400 E900-EXIT.                                                               
039500     EXIT.                                                                
039600*                                                                         
039700 E910-BUILD-NEW-ACCOUNT.                                                  
039800     MOVE MAINT-ACCT-NO      TO ACCT-NO.                                  
039900     MOVE MAINT-ACCT-PAN     TO ACCT-PAN.                                 
040000     MOVE MAINT-ACCT-TYPE    TO ACCT-TYPE.                                
040100     MOVE MAINT-ACCT-BALANCE TO ACCT-BALANCE.                             
040200     MOVE MAINT-ACCT-BRANCH  TO ACCT-BRANCH.                              
040300     MOVE MAINT-ACCT-STATUS  TO ACCT-STATUS.                              
040400     MOVE MAINT-ACCT-OPEN-DATE TO ACCT-OPEN-DATE.                         
040500     MOVE MAINT-ACCT-OD-LIMIT  TO ACCT-OD-LIMIT.                          
040600     MOVE SPACES             TO ACCT-MATURITY.                            
040700     SET PARM-IDX TO 1.                                                   
040800     SEARCH PARM-PRODUCT-TABLE                                            
040900         AT END NEXT SENTENCE                                             
041000         WHEN PARM-PROD-CODE(PARM-IDX) = ACCT-TYPE                        
041100             MOVE PARM-DEF-RATE(PARM-IDX)    TO ACCT-INT-RATE             
041200             MOVE PARM-DEF-TERM-MOS(PARM-IDX)                             
041300                 TO ACCT-TERM-MONTHS.                                     
041400     IF ACCT-IS-SAVINGS                                                   
041500         MOVE PARM-DEF-MIN-BAL(1) TO ACCT-MIN-BAL                         
041600     ELSE                                                                 
041700         MOVE 0 TO ACCT-MIN-BAL.                                          
041800     IF ACCT-IS-FIXED-DEP                                                 
041900         PERFORM E920-CALC-MATURITY THRU E920-CALC-MATURITY-EXIT.         
042000 E910-EXIT.                                                               
042100     EXIT.                                                                
042200*                                                                         
042300*    FD MATURITY = OPEN DATE PLUS ACCT-TERM-MONTHS - REQ 3850.            
042400*    MONTH = ((OPEN-MM - 1 + TERM) MOD 12) + 1, YEAR CARRIES THE          
042500*    WHOLE 12-MONTH ROLLOVERS, DAY IS UNCHANGED.                          
042600 E920-CALC-MATURITY.                                                      
042700     MOVE ACCT-OPEN-MM   TO WS-OPEN-MM-N.                                 
042800     MOVE ACCT-OPEN-YYYY TO WS-OPEN-YYYY-N.                               
042900     COMPUTE WS-MONTH-CALC =                                              
043000         WS-OPEN-MM-N - 1 + ACCT-TERM-MONTHS.                             
043100     DIVIDE WS-MONTH-CALC BY 12                                           
043200         GIVING WS-YEAR-INC REMAINDER WS-MONTH-REM.                       
043300     COMPUTE WS-NEW-MM-ED   = WS-MONTH-REM + 1.                           
043400     COMPUTE WS-NEW-YYYY-ED = WS-OPEN-YYYY-N + WS-YEAR-INC.               
043500     STRING WS-NEW-YYYY-ED DELIMITED BY SIZE                              
043600            '-'            DELIMITED BY SIZE                              
043700            WS-NEW-MM-ED    DELIMITED BY SIZE                             
043800            '-'            DELIMITED BY SIZE                              
043900            ACCT-OPEN-DD   DELIMITED BY SIZE                              
044000         INTO ACCT-MATURITY.                                              
044100 E920-CALC-MATURITY-EXIT.                                                 
044200     EXIT.                                                                
044300*                                                                         
044400 E920-SHIFT-ACCT-TABLE.                                                   
044500     PERFORM E930-SHIFT-ONE-ACCT THRU E930-EXIT                           
044600         VARYING WS-SHIFT-SUB FROM WS-ACCT-MATCH-SUB BY 1                 
044700         UNTIL WS-SHIFT-SUB > WS-ACCT-COUNT - 1.                          
044800 E920-EXIT.                                                               
044900     EXIT.                                                                
045000*                                                                         
045100 E930-SHIFT-ONE-ACCT.                                                     
045200     MOVE WS-T-ACCT-REC(WS-SHIFT-SUB + 1)                                 
045300         TO WS-T-ACCT-REC(WS-SHIFT-SUB).                                  
045400 E930-EXIT.                                                               
045500     EXIT.                                                                
045600*                                                                         
045700 F010-WRITE-RESULT-LINE.                                                  
045800     IF MAINT-IS-CITIZEN                                                  
045900         MOVE 'C'         TO WS-R-ENTITY                                  
046000         MOVE MAINT-CITZ-PAN TO WS-R-KEY                                  
046100     ELSE                                                                 
046200         MOVE 'A'         TO WS-R-ENTITY                                  
046300         MOVE MAINT-ACCT-NO TO WS-R-KEY.                                  
046400     MOVE MAINT-ACTION-CD TO WS-R-ACTION.                                 
046500     IF WS-REJECT-REASON = SPACES                                         
046600         MOVE 'ACCEPTED' TO WS-R-STATUS                                   
046700     ELSE                                                                 
046800         MOVE 'REJECTED' TO WS-R-STATUS                                   
046900         ADD 1 TO WS-TRANS-REJECTED.                                      
047000     MOVE WS-REJECT-REASON TO WS-R-REASON.                                
047100     WRITE RSLT-REC FROM WS-RESULT-LINE.                                  
047200 F010-EXIT.                                                               
047300     EXIT.                                                                
047400*                                                                         
047500 Y010-END-RUN.                                                            
047600     OPEN OUTPUT CITZ-FILE.                                               
047700     PERFORM Y020-REWRITE-ONE-CITZ THRU Y020-EXIT                         
047800         VARYING WS-CITZ-IDX FROM 1 BY 1                                  
047900         UNTIL WS-CITZ-IDX > WS-CITZ-COUNT.                               
048000     CLOSE CITZ-FILE.                                                     
048100     OPEN OUTPUT ACCT-FILE.                                               
048200     PERFORM Y030-REWRITE-ONE-ACCT THRU Y030-EXIT                         
048300         VARYING WS-ACCT-IDX FROM 1 BY 1                                  
048400         UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.                               
048500     CLOSE ACCT-FILE.                                                     
048600     CLOSE MAINT-FILE RSLT-RPT.                                           
048700     DISPLAY SPACES UPON CRT.                                             
048800     DISPLAY '* * * PANM300 CONTROL TOTALS * * *' UPON CRT.               
048900     MOVE WS-TRANS-READ     TO WS-DISPLAY-COUNT.                          
049000     DISPLAY 'TRANSACTIONS READ    ' WS-DISPLAY-COUNT                     
049100         UPON CRT.                                                        
049200     MOVE WS-TRANS-ACCEPTED TO WS-DISPLAY-COUNT.                          
049300     DISPLAY 'TRANSACTIONS ACCEPTED ' WS-DISPLAY-COUNT                    
049400         UPON CRT.                                                        
049500     MOVE WS-TRANS-REJECTED TO WS-DISPLAY-COUNT.                          
049600     DISPLAY 'TRANSACTIONS REJECTED ' WS-DISPLAY-COUNT                    
049700         UPON CRT.                                                        
049800     STOP RUN.                                                            
049900*                                                                         
050000 Y020-REWRITE-ONE-CITZ.                                                   
050100     WRITE CITZ-REC FROM WS-T-CITZ-REC(WS-CITZ-IDX).                      
050200 Y020-EXIT.                                                               
050300     EXIT.                                                                
050400*                                                                         
050500 Y030-REWRITE-ONE-ACCT.                                                   
050600     WRITE ACCT-REC FROM WS-T-ACCT-REC(WS-ACCT-IDX).                      
050700 Y030-EXIT.                                                               
050800     EXIT.                                                                
050900*                                                                         
051000 COPY VPAN750.                                                            
