000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PANP100.                                                  
000300 AUTHOR.        D L KRAUSE.                                               
000400 INSTALLATION.  SITE A DATA CENTER.                                       
000500 DATE-WRITTEN.  NOVEMBER 1993.                                            
000600 DATE-COMPILED.                                                           
000700 SECURITY.      SITE A INTERNAL USE ONLY.                                 
000800*****************************************************************         
000900* PANP100 - ACCOUNT POSTING ENGINE                                        
001000* READS THE POSTING REQUEST FILE AND POSTS EACH DEPOSIT OR                
001100* WITHDRAWAL AGAINST THE ACCOUNT MASTER, APPLYING THE RULES OF            
001200* THE OWNING PRODUCT (SAVINGS / CURRENT / FIXED DEPOSIT).  EVERY          
001300* POSTING, ACCEPTED OR REJECTED, LEAVES A RECORD IN THE                   
001400* TRANSACTION JOURNAL.  THE ACCOUNT MASTER IS SMALL ENOUGH TO BE          
001500* HELD WHOLE IN WORKING-STORAGE FOR THE LIFE OF THE RUN.                  
001600*****************************************************************         
001700*    CHANGE LOG                                                           
001800*---------------------------------------------------------------          
001900* DATE        WHO  REQ/TKT   DESCRIPTION                                  
002000*---------------------------------------------------------------          
002100* 1993-11-09  DLK  REQ 3361  ORIGINAL PROGRAM - SV/CU POSTING             
002200* 1994-02-17  DLK  REQ 3388  ADDED CURRENT-ACCOUNT OVERDRAFT FEE          
002300* 1994-07-22  RSM  REQ 3412  ADDED FIXED-DEPOSIT EARLY-WITHDRAWAL         
002400*                            PENALTY, MATURITY DATE COMPARE               
002500* 1995-03-30  RSM  REQ 3466  CONTROL TOTALS NOW DISPLAYED AT EOJ          
002600* 1998-09-21  DLK  Y2K-0091  DATES COMPARED AS YYYY-MM-DD TEXT,           
002700*                            NO MORE 2-DIGIT YEAR WINDOWING               
002800* 2001-02-27  PNV  REQ 3801  ACCOUNT MASTER REWRITTEN FROM TABLE          
002900*                            AT EOJ INSTEAD OF RECORD-AT-A-TIME           
003000* 2003-05-06  PNV  REQ 3850  OVERDRAFT FEE TAKEN BEFORE LIMIT             
003100*                            CHECK ON THE PRE-FEE BALANCE                 
003200*---------------------------------------------------------------          
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SPECIAL-NAMES.                                                           
003600     CONSOLE IS CRT                                                       
003700     C01 IS TOP-OF-FORM.                                                  
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000     SELECT REQ-FILE  ASSIGN TO DYNAMIC WS-REQ-PATH                       
004100         ORGANIZATION IS LINE SEQUENTIAL.                                 
004200     SELECT ACCT-FILE ASSIGN TO DYNAMIC WS-ACCT-PATH                      
004300         ORGANIZATION IS LINE SEQUENTIAL.                                 
004400     SELECT TRAN-FILE ASSIGN TO DYNAMIC WS-TRAN-PATH                      
004500         ORGANIZATION IS LINE SEQUENTIAL.                                 
004600*                                                                         
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900*                                                                         
005000 FD  REQ-FILE                                                             
005100     RECORD CONTAINS 60 CHARACTERS                                        
005200     LABEL RECORDS ARE STANDARD                                           
005300     DATA RECORD IS REQ-REC.                                              
005400 01  REQ-REC                      PIC X(60).                              
005500*                                                                         
005600 FD  ACCT-FILE                                                            
005700     RECORD CONTAINS 100 CHARACTERS                                       
005800     LABEL RECORDS ARE STANDARD                                           
005900     DATA RECORD IS ACCT-REC.                                             
006000 01  ACCT-REC                     PIC X(100).                             
006100*                                                                         
006200 FD  TRAN-FILE                                                            
006300     RECORD CONTAINS 80 CHARACTERS                                        
006400     LABEL RECORDS ARE STANDARD                                           
006500     DATA RECORD IS TRAN-REC.                                             
006600 01  TRAN-REC                     PIC X(80).                              
006700*                                                                         
006800 WORKING-STORAGE SECTION.                                                 
006900*                                                                         
007000 COPY REQ750.                                                             
007100 COPY ACCT750.                                                            
007200 COPY TRAN750.                                                            
007300 COPY PARM750.                                                            
007400*                                                                         
007500 01  WS-PATHS.                                                            
007600     05  WS-REQ-PATH              PIC X(40) VALUE                         
007700         'PANREQ.DAT'.                                                    
007800     05  WS-ACCT-PATH             PIC X(40) VALUE                         
007900         'PANACCT.DAT'.                                                   
008000     05  WS-TRAN-PATH             PIC X(40) VALUE                         
008100         'PANTRAN.DAT'.                                                   
008200     05  FILLER                   PIC X(1) VALUE SPACE.                   
008300*                                                                         
008400 01  WS-SWITCHES.                                                         
008500     05  WS-EOF-SW                PIC S9(1) COMP VALUE 0.                 
008600         88  WS-NOT-EOF            VALUE 0.                               
008700         88  WS-IS-EOF             VALUE 1.                               
008800     05  WS-EOF-ACCT-SW           PIC S9(1) COMP VALUE 0.                 
008900     05  WS-FOUND-SW              PIC S9(1) COMP VALUE 0.                 
009000         88  WS-ACCT-FOUND        VALUE 1.                                
009100         88  WS-ACCT-NOT-FOUND    VALUE 0.                                
009200     05  FILLER                   PIC X(1) VALUE SPACE.                   
009300*                                                                         
009400 01  WS-TABLES.                                                           
009500     05  WS-ACCT-COUNT            PIC S9(5) COMP VALUE 0.                 
009600     05  WS-ACCT-TABLE                                                    
009700             OCCURS 1 TO 5000 TIMES                                       
009800             DEPENDING ON WS-ACCT-COUNT                                   
009900             INDEXED BY WS-ACCT-IDX.                                      
010000         10  WS-T-ACCT-REC        PIC X(100).                             
010100     05  WS-ACCT-SUB              PIC S9(5) COMP VALUE 0.                 
010200     05  WS-MATCH-SUB             PIC S9(5) COMP VALUE 0.                 
010300     05  FILLER                   PIC X(1) VALUE SPACE.                   
010400*                                                                         
010500 01  WS-COUNTERS.                                                         
010600     05  WS-REQ-READ              PIC S9(7) COMP VALUE 0.                 
010700     05  WS-POST-ACCEPTED         PIC S9(7) COMP VALUE 0.                 
010800     05  WS-POST-REJECTED         PIC S9(7) COMP VALUE 0.                 
010900     05  WS-NEXT-TRAN-ID          PIC S9(8) COMP VALUE 0.                 
011000     05  FILLER                   PIC X(1) VALUE SPACE.                   
011100*                                                                         
011200 01  WS-TOTALS.                                                           
011300     05  WS-TOT-DEPOSITS          PIC S9(9)V99 COMP-3 VALUE 0.            
011400     05  WS-TOT-WITHDRAWALS       PIC S9(9)V99 COMP-3 VALUE 0.            
011500     05  WS-TOT-FEES              PIC S9(9)V99 COMP-3 VALUE 0.            
011600     05  FILLER                   PIC X(1) VALUE SPACE.                   
011700*                                                                         
011800 01  WS-WORK-FIELDS.                                                      
011900     05  WS-PREFEE-BALANCE        PIC S9(9)V99 COMP-3 VALUE 0.            
012000     05  WS-PENALTY-AMT           PIC S9(9)V99 COMP-3 VALUE 0.            
012100     05  WS-FEE-AMT               PIC S9(9)V99 COMP-3 VALUE 0.            
012200     05  WS-REJECT-REASON         PIC X(30) VALUE SPACES.                 
012300     05  WS-DISPLAY-TOTAL         PIC ZZZ,ZZZ,ZZ9.99-.                    
012400     05  WS-DISPLAY-COUNT         PIC ZZZ,ZZ9.                            
012500     05  FILLER                   PIC X(1) VALUE SPACE.                   
012600*                                                                         
012700 PROCEDURE DIVISION.                                                      
012800*                                                                         
012900 A010-MAIN-LINE.                                                          
013000     DISPLAY SPACES UPON CRT.                                             
013100     DISPLAY '* * * BEGIN PANP100 - ACCOUNT POSTING ENGINE * * *'         
013200         UPON CRT.                                                        
013300     OPEN INPUT  REQ-FILE                                                 
013400          OUTPUT TRAN-FILE.                                               
013500     PERFORM B010-LOAD-ACCT-MASTER THRU B010-EXIT.                        
013600     PERFORM C010-PROCESS-REQUEST THRU C010-EXIT                          
013700         UNTIL WS-IS-EOF.                                                 
013800     PERFORM Y010-END-RUN.                                                
013900*                                                                         
014000 B010-LOAD-ACCT-MASTER.                                                   
014100     OPEN INPUT ACCT-FILE.                                                
014200     MOVE 0 TO WS-EOF-ACCT-SW.                                            
014300     PERFORM B020-READ-ONE-ACCT THRU B020-EXIT                            
014400         UNTIL WS-EOF-ACCT-SW = 1.                                        
014500     CLOSE ACCT-FILE.                                                     
014600 B010-EXIT.                                                               
014700     EXIT.                                                                
014800*                                                                         
014900 B020-READ-ONE-ACCT.                                                      
015000     ADD 1 TO WS-ACCT-COUNT.                                              
015100     READ ACCT-FILE INTO WS-T-ACCT-REC(WS-ACCT-COUNT)                     
015200         AT END                                                           
015300             SUBTRACT 1 FROM WS-ACCT-COUNT                                
015400             MOVE 1 TO WS-EOF-ACCT-SW.                                    
015500 B020-EXIT.                                                               
015600     EXIT.                                                                
015700*                                                                         
015800 C010-PROCESS-REQUEST.                                                    
015900     READ REQ-FILE INTO CNP750-REQ-REC                                    
016000         AT END                                                           
016100             MOVE 1 TO WS-EOF-SW                                          
016200             GO TO C010-EXIT.                                             
016300     ADD 1 TO WS-REQ-READ.                                                
016400     MOVE SPACES TO WS-REJECT-REASON.                                     
016500     PERFORM D010-FIND-ACCOUNT THRU D010-EXIT.                            
016600     IF WS-ACCT-NOT-FOUND                                                 
016700         MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON                     
016800         PERFORM G010-REJECT-POSTING THRU G010-EXIT                       
016900         GO TO C010-EXIT.                                                 
017000     MOVE WS-T-ACCT-REC(WS-MATCH-SUB) TO CNP750-ACCT-REC.                 
017100     IF ACCT-IS-SAVINGS                                                   
017200         PERFORM E010-POST-SAVINGS THRU E010-EXIT                         
017300     ELSE                                                                 
017400     IF ACCT-IS-CURRENT                                                   
017500         PERFORM E020-POST-CURRENT THRU E020-EXIT                         
017600     ELSE                                                                 
017700     IF ACCT-IS-FIXED-DEP                                                 
017800         PERFORM E030-POST-FIXED-DEP THRU E030-EXIT.                      
017900     MOVE CNP750-ACCT-REC TO WS-T-ACCT-REC(WS-MATCH-SUB).                 
018000 C010-EXIT.                                                               
018100     EXIT.                                                                
018200*                                                                         
018300 D010-FIND-ACCOUNT.                                                       
018400     MOVE 0 TO WS-FOUND-SW.                                               
018500     MOVE 0 TO WS-MATCH-SUB.                                              
018600     SET WS-ACCT-IDX TO 1.                                                
018700     SEARCH WS-ACCT-TABLE                                                 
018800         AT END NEXT SENTENCE                                             
018900         WHEN WS-T-ACCT-REC(WS-ACCT-IDX) (1:12) = REQ-ACCT-NO             
019000             SET WS-ACCT-FOUND TO TRUE                                    
019100             SET WS-MATCH-SUB TO WS-ACCT-IDX.                             
019200 D010-EXIT.                                                               
019300     EXIT.                                                                
019400*                                                                         
019500 E010-POST-SAVINGS.                                                       
019600     IF REQ-IS-DEPOSIT                                                    
019700         IF REQ-AMOUNT NOT GREATER THAN 0                                 
019800             MOVE 'DEPOSIT AMOUNT MUST BE POSITIVE'                       
019900                 TO WS-REJECT-REASON                                      
020000             PERFORM G010-REJECT-POSTING THRU G010-EXIT                   
020100         ELSE                                                             
020200             ADD REQ-AMOUNT TO ACCT-BALANCE                               
020300             ADD REQ-AMOUNT TO WS-TOT-DEPOSITS                            
020400             PERFORM F010-WRITE-DEPOSIT THRU F010-EXIT                    
020500     ELSE                                                                 
020600         IF REQ-AMOUNT NOT GREATER THAN 0                                 
020700             MOVE 'WITHDRAWAL AMOUNT MUST BE POSITIVE'                    
020800                 TO WS-REJECT-REASON                                      
020900             PERFORM G010-REJECT-POSTING THRU G010-EXIT                   
021000         ELSE                                                             
021100         IF (ACCT-BALANCE - REQ-AMOUNT) < ACCT-MIN-BAL                    
021200             MOVE 'MINIMUM BALANCE NOT MAINTAINED'                        
021300                 TO WS-REJECT-REASON                                      
021400             PERFORM G010-REJECT-POSTING THRU G010-EXIT                   
021500         ELSE                                                             
021600             SUBTRACT REQ-AMOUNT FROM ACCT-BALANCE                        
021700             ADD REQ-AMOUNT TO WS-TOT-WITHDRAWALS                         
021800             PERFORM F020-WRITE-WITHDRAWAL THRU F020-EXIT.                
021900 E010-EXIT.                                                               
022000     EXIT.                                                                
022100*                                                                         
022200 E020-POST-CURRENT.                                                       
022300     IF REQ-IS-DEPOSIT                                                    
022400         IF REQ-AMOUNT NOT GREATER THAN 0                                 
022500             MOVE 'DEPOSIT AMOUNT MUST BE POSITIVE'                       
022600                 TO WS-REJECT-REASON                                      
022700             PERFORM G010-REJECT-POSTING THRU G010-EXIT                   
022800         ELSE                                                             
022900             ADD REQ-AMOUNT TO ACCT-BALANCE                               
023000             ADD REQ-AMOUNT TO WS-TOT-DEPOSITS                            
023100             PERFORM F010-WRITE-DEPOSIT THRU F010-EXIT                    
023200     ELSE                                                                 
023300         IF REQ-AMOUNT NOT GREATER THAN 0                                 
023400             MOVE 'WITHDRAWAL AMOUNT MUST BE POSITIVE'                    
023500                 TO WS-REJECT-REASON                                      
023600             PERFORM G010-REJECT-POSTING THRU G010-EXIT                   
023700         ELSE                                                             
023800         IF REQ-AMOUNT > (ACCT-BALANCE + ACCT-OD-LIMIT)                   
023900             MOVE 'EXCEEDS BALANCE AND OVERDRAFT LIMIT'                   
024000                 TO WS-REJECT-REASON                                      
024100             PERFORM G010-REJECT-POSTING THRU G010-EXIT                   
024200         ELSE                                                             
024300             MOVE ACCT-BALANCE TO WS-PREFEE-BALANCE                       
024400             IF REQ-AMOUNT > WS-PREFEE-BALANCE                            
024500*                OD FEE CONSTANT IS ROW 2 (CU) OF PARM750 -               
024600*                REQ 3850, TAKEN ON THE PRE-FEE BALANCE.                  
024700                 MOVE PARM-OD-FEE-AMT(2) TO WS-FEE-AMT                    
024800                 SUBTRACT WS-FEE-AMT FROM ACCT-BALANCE                    
024900                 ADD WS-FEE-AMT TO WS-TOT-FEES                            
025000                 PERFORM F030-WRITE-OD-FEE THRU F030-EXIT.                
025100             SUBTRACT REQ-AMOUNT FROM ACCT-BALANCE                        
025200             ADD REQ-AMOUNT TO WS-TOT-WITHDRAWALS                         
025300             PERFORM F020-WRITE-WITHDRAWAL THRU F020-EXIT.                
025400 E020-EXIT.                                                               
025500     EXIT.                                                                
025600*                                                                         
025700 E030-POST-FIXED-DEP.                                                     
025800     IF REQ-IS-DEPOSIT                                                    
025900         IF REQ-AMOUNT NOT GREATER THAN 0                                 
026000             MOVE 'DEPOSIT AMOUNT MUST BE POSITIVE'                       
026100                 TO WS-REJECT-REASON                                      
026200             PERFORM G010-REJECT-POSTING THRU G010-EXIT                   
026300         ELSE                                                             
026400             ADD REQ-AMOUNT TO ACCT-BALANCE                               
026500             ADD REQ-AMOUNT TO WS-TOT-DEPOSITS                            
026600             PERFORM F010-WRITE-DEPOSIT THRU F010-EXIT                    
026700     ELSE                                                                 
026800         IF REQ-AMOUNT NOT GREATER THAN 0                                 
026900             MOVE 'WITHDRAWAL AMOUNT MUST BE POSITIVE'                    
027000                 TO WS-REJECT-REASON                                      
027100             PERFORM G010-REJECT-POSTING THRU G010-EXIT                   
027200         ELSE                                                             
027300             IF REQ-DATE < ACCT-MATURITY                                  
027400*                PENALTY CONSTANT IS ROW 3 (FD) OF PARM750 -              
027500*                CHARGED BEFORE THE INSUFFICIENT-FUNDS TEST.              
027600                 COMPUTE WS-PENALTY-AMT ROUNDED =                         
027700                     REQ-AMOUNT * PARM-PENALTY-PCT(3) / 100               
027800                 SUBTRACT WS-PENALTY-AMT FROM ACCT-BALANCE                
027900                 ADD WS-PENALTY-AMT TO WS-TOT-FEES                        
028000                 PERFORM F040-WRITE-FD-PENALTY THRU F040-EXIT.            
028100             IF REQ-AMOUNT > ACCT-BALANCE                                 
028200                 MOVE 'INSUFFICIENT FUNDS'                                
028300                     TO WS-REJECT-REASON                                  
028400                 PERFORM G010-REJECT-POSTING THRU G010-EXIT               
028500             ELSE                                                         
028600                 SUBTRACT REQ-AMOUNT FROM ACCT-BALANCE                    
028700                 ADD REQ-AMOUNT TO WS-TOT-WITHDRAWALS                     
028800                 PERFORM F020-WRITE-WITHDRAWAL THRU F020-EXIT.            
028900 E030-EXIT.                                                               
029000     EXIT.                                                                
029100*                                                                         
029200 F010-WRITE-DEPOSIT.                                                      
029300     PERFORM F900-NEXT-TRAN-ID THRU F900-EXIT.                            
029400     MOVE REQ-ACCT-NO      TO TRAN-ACCT-NO.                               
029500     MOVE REQ-AMOUNT       TO TRAN-AMOUNT.                                
029600     MOVE 'DP'             TO TRAN-TYPE.                                  
029700     IF REQ-DESC = SPACES                                                 
029800         MOVE 'DEPOSIT'    TO TRAN-DESC                                   
029900     ELSE                                                                 
030000         MOVE REQ-DESC     TO TRAN-DESC.                                  
030100     MOVE REQ-DATE         TO TRAN-DATE.                                  
030200     SET TRAN-COMPLETED    TO TRUE.                                       
030300     WRITE TRAN-REC FROM CNP750-TRAN-REC.                                 
030400     ADD 1 TO WS-POST-ACCEPTED.                                           
030500 F010-EXIT.                                                               
030600     EXIT.                                                                
030700*                                                                         
030800 F020-WRITE-WITHDRAWAL.                                                   
030900     PERFORM F900-NEXT-TRAN-ID THRU F900-EXIT.                            
031000     MOVE REQ-ACCT-NO      TO TRAN-ACCT-NO.                               
031100     MOVE REQ-AMOUNT       TO TRAN-AMOUNT.                                
031200     MOVE 'WD'             TO TRAN-TYPE.                                  
031300     IF REQ-DESC = SPACES                                                 
031400         MOVE 'WITHDRAWAL' TO TRAN-DESC                                   
031500     ELSE                                                                 
031600         MOVE REQ-DESC     TO TRAN-DESC.                                  
031700     MOVE REQ-DATE         TO TRAN-DATE.                                  
031800     SET TRAN-COMPLETED    TO TRUE.                                       
031900     WRITE TRAN-REC FROM CNP750-TRAN-REC.                                 
032000     ADD 1 TO WS-POST-ACCEPTED.                                           
032100 F020-EXIT.                                                               
032200     EXIT.                                                                
032300*                                                                         
032400 F030-WRITE-OD-FEE.                                                       
032500     PERFORM F900-NEXT-TRAN-ID THRU F900-EXIT.                            
032600     MOVE REQ-ACCT-NO      TO TRAN-ACCT-NO.                               
032700     MOVE WS-FEE-AMT       TO TRAN-AMOUNT.                                
032800     MOVE 'FE'             TO TRAN-TYPE.                                  
032900     MOVE 'OVERDRAFT FEE'  TO TRAN-DESC.                                  
033000     MOVE REQ-DATE         TO TRAN-DATE.                                  
033100     SET TRAN-COMPLETED    TO TRUE.                                       
033200     WRITE TRAN-REC FROM CNP750-TRAN-REC.                                 
033300 F030-EXIT.                                                               
033400     EXIT.                                                                
033500*                                                                         
033600 F040-WRITE-FD-PENALTY.                                                   
033700     PERFORM F900-NEXT-TRAN-ID THRU F900-EXIT.                            
033800     MOVE REQ-ACCT-NO          TO TRAN-ACCT-NO.                           
033900     MOVE WS-PENALTY-AMT       TO TRAN-AMOUNT.                            
034000     MOVE 'FE'                 TO TRAN-TYPE.                              
034100     MOVE 'EARLY WITHDRAWAL PENALTY' TO TRAN-DESC.                        
034200     MOVE REQ-DATE             TO TRAN-DATE.                              
034300     SET TRAN-COMPLETED        TO TRUE.                                   
034400     WRITE TRAN-REC FROM CNP750-TRAN-REC.                                 
034500 F040-EXIT.                                                               
034600     EXIT.                                                                
034700*                                                                         
034800 F900-NEXT-TRAN-ID.                                                       
034900     ADD 1 TO WS-NEXT-TRAN-ID.                                            
035000     MOVE WS-NEXT-TRAN-ID  TO TRAN-ID.                                    
035100 F900-EXIT.                                                               
035200     EXIT.                                                                
035300*                                                                         
035400 G010-REJECT-POSTING.                                                     
035500     PERFORM F900-NEXT-TRAN-ID THRU F900-EXIT.                            
035600     MOVE REQ-ACCT-NO      TO TRAN-ACCT-NO.                               
035700     MOVE REQ-AMOUNT       TO TRAN-AMOUNT.                                
035800     MOVE REQ-ACTION       TO TRAN-TYPE.                                  
035900     MOVE WS-REJECT-REASON TO TRAN-DESC.                                  
036000     MOVE REQ-DATE         TO TRAN-DATE.                                  
036100     SET TRAN-FAILED       TO TRUE.                                       
036200     WRITE TRAN-REC FROM CNP750-TRAN-REC.                                 
036300     ADD 1 TO WS-POST-REJECTED.                                           
036400 G010-EXIT.                                                               
036500     EXIT.                                                                
036600*                                                                         
036700 Y010-END-RUN.                                                            
036800     CLOSE REQ-FILE TRAN-FILE.                                            
036900     OPEN OUTPUT ACCT-FILE.                                               
037000     PERFORM Y020-REWRITE-ONE-ACCT THRU Y020-EXIT                         
037100         VARYING WS-ACCT-SUB FROM 1 BY 1                                  
037200         UNTIL WS-ACCT-SUB > WS-ACCT-COUNT.                               
037300     CLOSE ACCT-FILE.                                                     
037400     DISPLAY SPACES UPON CRT.                                             
037500     DISPLAY '* * * PANP100 CONTROL TOTALS * * *' UPON CRT.               
037600     MOVE WS-REQ-READ        TO WS-DISPLAY-COUNT.                         
037700     DISPLAY 'REQUESTS READ        ' WS-DISPLAY-COUNT                     
037800         UPON CRT.                                                        
037900     MOVE WS-POST-ACCEPTED   TO WS-DISPLAY-COUNT.                         
038000     DISPLAY 'POSTINGS ACCEPTED    ' WS-DISPLAY-COUNT                     
038100         UPON CRT.                                                        
038200     MOVE WS-POST-REJECTED   TO WS-DISPLAY-COUNT.                         
038300     DISPLAY 'POSTINGS REJECTED    ' WS-DISPLAY-COUNT                     
038400         UPON CRT.                                                        
038500     MOVE WS-TOT-DEPOSITS    TO WS-DISPLAY-TOTAL.                         
038600     DISPLAY 'TOTAL DEPOSITED      ' WS-DISPLAY-TOTAL                     
038700         UPON CRT.                                                        
038800     MOVE WS-TOT-WITHDRAWALS TO WS-DISPLAY-TOTAL.                         
038900     DISPLAY 'TOTAL WITHDRAWN      ' WS-DISPLAY-TOTAL                     
039000         UPON CRT.                                                        
039100     MOVE WS-TOT-FEES        TO WS-DISPLAY-TOTAL.                         
039200     DISPLAY 'TOTAL FEES CHARGED   ' WS-DISPLAY-TOTAL                     
039300         UPON CRT.                                                        
039400     STOP RUN.                                                            
039500*                                                                         
039600 Y020-REWRITE-ONE-ACCT.                                                   
039700     WRITE ACCT-REC FROM WS-T-ACCT-REC(WS-ACCT-SUB).                      
039800 Y020-EXIT.                                                               
039900     EXIT.                                                                
