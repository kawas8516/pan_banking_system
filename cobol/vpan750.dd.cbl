000100*****************************************************************         
000200* VPAN750.DD.CBL                                                          
000300* PAN / ACCOUNT NUMBER FORMAT VALIDATION - PAN BANKING SYSTEM             
000400* COPY TEXT, NOT A CALLED SUBPROGRAM - PASTE INTO THE PROCEDURE           
000500* DIVISION OF ANY PROGRAM THAT ADDS A CITIZEN OR AN ACCOUNT (SEE          
000600* PANM300).  THE CALLER SETS WS-VPAN-INPUT-PAN OR                         
000700* WS-VPAN-INPUT-ACCT BEFORE THE PERFORM AND TESTS                         
000800* WS-VPAN-VALID-SW AFTERWARD.  NO FILE I/O IS DONE HERE.                  
000900*****************************************************************         
001000* 2002-11-27  DLK  ORIGINAL COPY MEMBER - REQ 3362                        
001100* 2003-06-11  RSM  REQ 3861 - ALPHABETIC CLASS TEST IS TRUE FOR A         
001200*                   BLANK AS WELL AS A-Z, SO A SHORT PAN PADDED           
001300*                   WITH A TRAILING SPACE IN POSITION 10 WAS              
001400*                   PASSING LETTER-2.  LETTERS-1/LETTER-2 NOW ALSO        
001500*                   TESTED NOT = SPACE BEFORE 900 ACCEPTS THEM.           
001600*                   SAME FIX IN 912 - A SPACE EMBEDDED AHEAD OF           
001700*                   SIGNIFICANT CHARACTERS WAS SLIPPING PAST THE          
001800*                   ALPHABETIC/NUMERIC TEST THE SAME WAY AND WAS          
001900*                   BEING SKIPPED OUTRIGHT INSTEAD OF COUNTED AS A        
002000*                   BAD CHARACTER.  911/912 REWORKED TO FIND THE          
002100*                   LAST SIGNIFICANT CHARACTER FIRST (913/914) SO         
002200*                   ONLY THE TRAILING PAD IS IGNORED - ANY SPACE          
002300*                   AHEAD OF IT IS NOW FLAGGED.                           
002400*****************************************************************         
002500 900-VALIDATE-PAN.                                                        
002600     SET WS-VPAN-IS-INVALID    TO TRUE.                                   
002700     IF WS-VPAN-INPUT-PAN NOT = SPACES                                    
002800         MOVE WS-VPAN-INPUT-PAN TO WS-VPAN-PAN-WORK                       
002900         IF WS-VPAN-PAN-LETTERS-1 IS ALPHABETIC                           
003000           AND WS-VPAN-PAN-LETTERS-1 NOT = SPACES                         
003100           AND WS-VPAN-PAN-DIGITS  IS NUMERIC                             
003200           AND WS-VPAN-PAN-LETTER-2 IS ALPHABETIC                         
003300           AND WS-VPAN-PAN-LETTER-2 NOT = SPACE                           
003400             SET WS-VPAN-IS-VALID TO TRUE.                                
003500 900-VALIDATE-PAN-EXIT.                                                   
003600     EXIT.                                                                
003700                                                                          
003800 910-VALIDATE-ACCT-NO.                                                    
003900     SET WS-VPAN-IS-INVALID    TO TRUE.                                   
004000     MOVE 0                    TO WS-VPAN-ACCT-LEN.                       
004100     IF WS-VPAN-INPUT-ACCT NOT = SPACES                                   
004200         PERFORM 911-COUNT-ACCT-CHARS THRU 911-EXIT                       
004300         IF WS-VPAN-ACCT-LEN NOT LESS THAN 8                              
004400           AND WS-VPAN-BAD-CHAR-SW = 0                                    
004500             SET WS-VPAN-IS-VALID TO TRUE.                                
004600 910-VALIDATE-ACCT-NO-EXIT.                                               
004700     EXIT.                                                                
004800                                                                          
004900*    FIND THE RIGHTMOST NON-BLANK POSITION FIRST (913/914) SO THE         
005000*    CHARACTER SCAN BELOW KNOWS WHERE THE TRAILING PAD BEGINS -           
005100*    ONLY THAT PAD IS SKIPPED, NOT A SPACE EMBEDDED EARLIER.              
005200 911-COUNT-ACCT-CHARS.                                                    
005300     MOVE 0                    TO WS-VPAN-BAD-CHAR-SW.                    
005400     MOVE 12                   TO WS-VPAN-LAST-SIG.                       
005500     PERFORM 913-BACK-UP-ONE THRU 913-EXIT                                
005600         UNTIL WS-VPAN-LAST-SIG < 1                                       
005700         OR WS-VPAN-INPUT-ACCT(WS-VPAN-LAST-SIG:1) NOT = SPACE.           
005800     MOVE 1                    TO WS-VPAN-SUB.                            
005900     PERFORM 912-TEST-ONE-CHAR THRU 912-EXIT                              
006000         VARYING WS-VPAN-SUB FROM 1 BY 1                                  
006100         UNTIL WS-VPAN-SUB > WS-VPAN-LAST-SIG.                            
006200 911-EXIT.                                                                
006300     EXIT.                                                                
006400                                                                          
006500 912-TEST-ONE-CHAR.                                                       
006600     MOVE WS-VPAN-INPUT-ACCT(WS-VPAN-SUB:1) TO WS-VPAN-1-CHAR.            
006700     ADD 1                      TO WS-VPAN-ACCT-LEN.                      
006800     IF WS-VPAN-1-CHAR = SPACE                                            
006900         MOVE 1                 TO WS-VPAN-BAD-CHAR-SW                    
007000     ELSE                                                                 
007100     IF WS-VPAN-1-CHAR IS NOT ALPHABETIC                                  
007200       AND WS-VPAN-1-CHAR IS NOT NUMERIC                                  
007300         MOVE 1                 TO WS-VPAN-BAD-CHAR-SW.                   
007400 912-EXIT.                                                                
007500     EXIT.                                                                
007600                                                                          
007700 913-BACK-UP-ONE.                                                         
007800     SUBTRACT 1                 FROM WS-VPAN-LAST-SIG.                    
007900 913-EXIT.                                                                
008000     EXIT.                                                                
