000100*****************************************************************         
000200* PARM750.DD.CBL                                                          
000300* PRODUCT DEFAULT PARAMETER TABLE - PAN BANKING SYSTEM                    
000400* ONE ROW PER PRODUCT (SAVINGS/CURRENT/FIXED DEPOSIT), LOADED BY          
000500* VALUE AND SEARCHED BY PARM-PROD-CODE.  COPY INTO WORKING-STORAGE        
000600* OF ANY PROGRAM THAT OPENS OR RATES AN ACCOUNT - SEE PANM300,            
000700* PANP100, PANI200.  SAME BUILD-BY-REDEFINITION TRICK THE SHOP            
000800* USED FOR THE OLD FEE/DELINQUENCY TABLES IN MBF750/MBU750.               
000900*****************************************************************         
001000* 2002-11-27  DLK  ORIGINAL TABLE - REQ 3362                              
001100* 2003-05-06  PNV  PENALTY-PCT ADDED FOR FD EARLY WITHDRAWAL              
001200*****************************************************************         
001300 01  CNP750-PARM-VALUES.                                                  
001400     05  PARM-SV-ROW.                                                     
001500         10  FILLER   PIC X(2)      VALUE 'SV'.                           
001600         10  FILLER   PIC S9(2)V99  VALUE 3.50.                           
001700         10  FILLER   PIC S9(9)V99  VALUE 1000.00.                        
001800         10  FILLER   PIC S9(9)V99  VALUE 0.                              
001900         10  FILLER   PIC S9(3)     VALUE 0.                              
002000         10  FILLER   PIC S9(9)V99  VALUE 0.                              
002100         10  FILLER   PIC S9(2)V99  VALUE 0.                              
002200     05  PARM-CU-ROW.                                                     
002300         10  FILLER   PIC X(2)      VALUE 'CU'.                           
002400         10  FILLER   PIC S9(2)V99  VALUE 0.                              
002500         10  FILLER   PIC S9(9)V99  VALUE 0.                              
002600         10  FILLER   PIC S9(9)V99  VALUE 0.                              
002700         10  FILLER   PIC S9(3)     VALUE 0.                              
002800         10  FILLER   PIC S9(9)V99  VALUE 100.00.                         
002900         10  FILLER   PIC S9(2)V99  VALUE 0.                              
003000     05  PARM-FD-ROW.                                                     
003100         10  FILLER   PIC X(2)      VALUE 'FD'.                           
003200         10  FILLER   PIC S9(2)V99  VALUE 6.50.                           
003300         10  FILLER   PIC S9(9)V99  VALUE 0.                              
003400         10  FILLER   PIC S9(9)V99  VALUE 0.                              
003500         10  FILLER   PIC S9(3)     VALUE 12.                             
003600         10  FILLER   PIC S9(9)V99  VALUE 0.                              
003700         10  FILLER   PIC S9(2)V99  VALUE 1.00.                           
003800*    NO FILLER NEEDED HERE - THIS VIEW REDEFINES THE SAME BYTES           
003900*    CNP750-PARM-VALUES ABOVE ALREADY PADS TO THE ROW WIDTH.              
004000 01  CNP750-PARM-REC REDEFINES CNP750-PARM-VALUES.                        
004100     05  PARM-PRODUCT-TABLE OCCURS 3 TIMES                                
004200             INDEXED BY PARM-IDX.                                         
004300         10  PARM-PROD-CODE            PIC X(2).                          
004400         10  PARM-DEF-RATE             PIC S9(2)V99.                      
004500         10  PARM-DEF-MIN-BAL          PIC S9(9)V99.                      
004600         10  PARM-DEF-OD-LIMIT         PIC S9(9)V99.                      
004700         10  PARM-DEF-TERM-MOS         PIC S9(3).                         
004800         10  PARM-OD-FEE-AMT           PIC S9(9)V99.                      
004900         10  PARM-PENALTY-PCT          PIC S9(2)V99.                      
