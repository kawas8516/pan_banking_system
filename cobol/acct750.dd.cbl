000100*****************************************************************         
000200* ACCT750.DD.CBL                                                          
000300* ACCOUNT MASTER RECORD - PAN BANKING SYSTEM                              
000400* ONE RECORD PER BANK ACCOUNT, KEYED BY ACCT-NO. FIXED LENGTH 100.        
000500* ACCT-TYPE DRIVES PRODUCT-SPECIFIC FIELDS - SEE PARM750 FOR THE          
000600* PRODUCT DEFAULT TABLE USED WHEN AN ACCOUNT IS FIRST OPENED.             
000700*****************************************************************         
000800* 1993-04-02  RSM  ORIGINAL LAYOUT - SAVINGS AND CURRENT ONLY             
000900* 1995-06-19  RSM  ADDED FIXED DEPOSIT FIELDS - REQ 204 (FD TERM)         
001000* 1998-09-14  DLK  Y2K - ALL DATES CARRIED AS YYYY-MM-DD TEXT             
001100* 2001-02-27  PNV  PACKED THE MONEY/RATE FIELDS, ADDED FILLER PAD         
001200*****************************************************************         
001300 01  CNP750-ACCT-REC.                                                     
001400     05  ACCT-NO                      PIC X(12).                          
001500     05  ACCT-PAN                     PIC X(10).                          
001600     05  ACCT-TYPE                    PIC X(2).                           
001700         88  ACCT-IS-SAVINGS           VALUE 'SV'.                        
001800         88  ACCT-IS-CURRENT           VALUE 'CU'.                        
001900         88  ACCT-IS-FIXED-DEP         VALUE 'FD'.                        
002000     05  ACCT-BALANCE                 PIC S9(9)V99 COMP-3.                
002100     05  ACCT-BRANCH                  PIC X(20).                          
002200     05  ACCT-STATUS                  PIC X(1).                           
002300         88  ACCT-ACTIVE               VALUE 'A'.                         
002400         88  ACCT-INACTIVE             VALUE 'I'.                         
002500         88  ACCT-CLOSED               VALUE 'C'.                         
002600     05  ACCT-OPEN-DATE                PIC X(10).                         
002700     05  ACCT-OPEN-DATE-R REDEFINES ACCT-OPEN-DATE.                       
002800         10  ACCT-OPEN-YYYY            PIC X(4).                          
002900         10  FILLER                    PIC X(1).                          
003000         10  ACCT-OPEN-MM              PIC X(2).                          
003100         10  FILLER                    PIC X(1).                          
003200         10  ACCT-OPEN-DD              PIC X(2).                          
003300     05  ACCT-INT-RATE                 PIC S9(2)V99 COMP-3.               
003400     05  ACCT-MIN-BAL                   PIC S9(9)V99 COMP-3.              
003500     05  ACCT-OD-LIMIT                  PIC S9(9)V99 COMP-3.              
003600     05  ACCT-TERM-MONTHS               PIC S9(3) COMP-3.                 
003700     05  ACCT-MATURITY                 PIC X(10).                         
003800     05  ACCT-MATURITY-R REDEFINES ACCT-MATURITY.                         
003900         10  ACCT-MAT-YYYY             PIC X(4).                          
004000         10  FILLER                    PIC X(1).                          
004100         10  ACCT-MAT-MM               PIC X(2).                          
004200         10  FILLER                    PIC X(1).                          
004300         10  ACCT-MAT-DD               PIC X(2).                          
004400     05  FILLER                        PIC X(12).                         
004500*    ACCT-NO/PAN/TYPE/BALANCE/BRANCH/STATUS/OPEN-DATE/INT-RATE/           
004600*    MIN-BAL/OD-LIMIT/TERM/MATURITY PACK DOWN TO 88 BYTES ONCE THE        
004700*    MONEY, RATE AND TERM FIELDS ARE COMP-3 - THE 12-BYTE FILLER          
004800*    ABOVE BRINGS THE RECORD OUT TO THE FULL 100-BYTE BLOCK.              
